000100******************************************************************
000200*    COPYBOOK    ABENDREC                                        *
000300*    SHOP-STANDARD ABEND TRAP BLOCK - COPY INTO EVERY COMPILE     *
000400*    AND BATCH JOB STEP SO OPERATIONS GETS A CONSISTENT DUMP      *
000500*    MESSAGE REGARDLESS OF WHICH PROGRAM BLEW UP.                 *
000600******************************************************************
000700*    01/22/88  JS   ORIGINAL COPYBOOK FOR THE DAILY CHARGES SUITE *
000800*    03/09/91  TGD  ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING   *
000900*    11/14/98  RHL  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,   *
001000*                   NO CHANGE REQUIRED                           *
001100*    06/30/04  KMP  ADAPTED FOR SYMMATCH SUITE - CHG# HS-5521     *
001200******************************************************************
001300 01  ABEND-WORK-FIELDS.
001400     05  PARA-NAME               PIC X(30).
001500     05  ABEND-REASON            PIC X(60).
001600     05  EXPECTED-VAL            PIC S9(9) COMP-3.
001700     05  ACTUAL-VAL              PIC S9(9) COMP-3.
001800     05  FILLER                  PIC X(15).
001900*
002000 01  ABEND-REC.
002100     05  ABEND-TIME-STAMP        PIC X(8)  VALUE SPACES.
002200     05  FILLER                  PIC X(1)  VALUE SPACES.
002300     05  ABEND-PGM-NAME          PIC X(8)  VALUE SPACES.
002400     05  FILLER                  PIC X(1)  VALUE SPACES.
002500     05  ABEND-PARA              PIC X(30) VALUE SPACES.
002600     05  FILLER                  PIC X(1)  VALUE SPACES.
002700     05  ABEND-MESSAGE           PIC X(60) VALUE SPACES.
002800     05  FILLER                  PIC X(11) VALUE SPACES.
002900*
003000 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
003100 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
