000100 IDENTIFICATION DIVISION.
000200*************************************************************************
000300 PROGRAM-ID.  SYMMATCH.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/18/88.
000700 DATE-COMPILED. 07/18/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*************************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE SECOND STEP OF THE SYMPTOM-MATCHING
001400*          SUITE.  IT LOADS THE SIX REFERENCE TABLES FROM THE SYMXTRCT
001500*          HAND-OFF FILE WRITTEN BY SYMLOAD, APPLYING MAP-PUT (LAST-
001600*          ROW-WINS) MERGE SEMANTICS FOR FIVE OF THE SIX AND ACCUMULATE
001700*          SEMANTICS FOR THE WORKOUT TABLE, THEN READS THE PATIENT
001800*          FREE-TEXT INTAKE FILE ONE ENCOUNTER AT A TIME, NORMALIZES
001900*          AND MATCHES SYMPTOMS AGAINST THE VOCABULARY, SCORES EVERY
002000*          CANDIDATE DISEASE, FALLS BACK THROUGH THE ALTERNATE-SCORE
002100*          AND DEFAULT-DISEASE TIERS WHEN NO STRONG MATCH IS FOUND, AND
002200*          WRITES ONE PREDICTION RECORD PER ENCOUNTER FOR SYMRPT TO
002300*          PRINT.  SAME "LOAD TABLES, THEN DRIVE A TRANSACTION FILE
002400*          AGAINST THEM" SHAPE AS PATSRCH.
002500*
002600*              INPUT FILE    -   SYMXTRCT            - UT-S-SYMXTRT
002700*              INPUT FILE    -   PATIENT INTAKE       - UT-S-PATINPT
002800*              OUTPUT FILE   -   PREDICTION OUTPUT    - UT-S-PREDOUT
002900*              DUMP FILE     -   SYSOUT
003000*
003100*************************************************************************
003200*    CHANGE LOG
003300*************************************************************************
003400*    07/18/88  KMP  ORIGINAL - CHG# HS-5522                            *
003500*    04/11/90  JS   RAISED VOCABULARY TABLE SIZE 100 TO 150 - ONE-OFF   *
003600*                   SYMPTOM LIST RAN OUT OF ROOM - CHG# HS-5961         *
003700*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED     *
003800*                   - CHG# HS-7734                                     *
003900*    09/02/04  TGD  ADDED ALTSCORE/DEFAULT-DISEASE FALLBACK TIERS SO A  *
004000*                   BLANK PREDICTION IS NEVER WRITTEN - CHG# HS-5591    *
004100*    12/14/04  TGD  VOCABULARY/DISEASE-SYMPTOM ENTRIES WERE BEING FILED *
004200*                   IN RAW CSV CASE - NOW LOWERCASED VIA NORMTXT TO     *
004300*                   MATCH THE PATIENT INPUT SIDE - CHG# HS-5688         *
004400*    02/11/05  TGD  TIER 3 WAS FIRING COMMON COLD ON EVERY ZERO-        *
004500*                   MATCHED-SYMPTOM ENCOUNTER INSTEAD OF LEAVING THE    *
004600*                   PREDICTION BLANK, AND ITS FIVE-ROW DEFAULT-DISEASE  *
004700*                   TABLE NEVER HIT BECAUSE IT COMPARED UPPERCASE       *
004800*                   TRIGGER WORDS AGAINST THE NOW-LOWERCASE MATCHED-    *
004900*                   SYMPTOM LIST - REWORKED TO SCAN EVERY MATCHED       *
005000*                   SYMPTOM AND DEFAULT TO COMMON COLD ONLY, AND TO     *
005100*                   SKIP ALL THREE TIERS WHEN NOTHING WAS MATCHED AT    *
005200*                   ALL - CHG# HS-5702                                 *
005300*    04/18/05  TGD  210-CHECK-PHRASE-MATCH WAS SPLITTING EACH VOCAB    *
005400*                   SYMPTOM INTO UP TO 4 WORDS AND SLIDING THAT WORD   *
005500*                   SEQUENCE OVER THE PATIENT'S TOKEN LIST - A MULTI-  *
005600*                   WORD SYMPTOM BURIED INSIDE LONGER FREE TEXT COULD  *
005700*                   FALSE-MATCH.  REPLACED WITH A STRAIGHT COMPARE OF  *
005800*                   THE WHOLE NORMALIZED INPUT STRING AGAINST EACH     *
005900*                   DATASET SYMPTOM, DROPPING THE NOW-UNUSED VOCAB     *
006000*                   WORD-SPLIT TABLE AND THE 082/084 PARAGRAPHS -      *
006100*                   CHG# HS-5719                                      *
006200*    05/09/05  TGD  256-CHECK-ONE-FUZZY-CAND REJECTED A TOKEN WHOSE    *
006300*                   BEST SIMILARITY LANDED EXACTLY ON THE 0.7000       *
006400*                   THRESHOLD INSTEAD OF QUALIFYING IT - CHANGED THE   *
006500*                   QUALIFYING TEST FROM > TO >= (TIE-BREAK AGAINST    *
006600*                   WS-BEST-SCORE STAYS STRICT >) - CHG# HS-5733       *
006700*    05/16/05  TGD  MORE-EXTRACT-SW/MORE-PATIENT-SW WERE BURIED IN *
006800*                   FLAGS-AND-SWITCHES - MOVED TO STANDALONE       *
006900*                   77-LEVELS TO MATCH SHOP CONVENTION -           *
007000*                   CHG# HS-5741                                  *
007100*************************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200         ORGANIZATION IS SEQUENTIAL.
008300*
008400     SELECT SYMXTRT
008500     ASSIGN TO UT-S-SYMXTRT
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS SXFCODE.
008800*
008900     SELECT PATINPT
009000     ASSIGN TO UT-S-PATINPT
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS PIFCODE.
009300*
009400     SELECT PREDOUT
009500     ASSIGN TO UT-S-PREDOUT
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS PRFCODE.
009800*
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                  PIC X(130).
010800*
010900 FD  SYMXTRT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 1200 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYMPTOM-EXTRACT-REC.
011500     COPY SYMXTRCT.
011600*
011700 FD  PATINPT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 520 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PATIENT-SYMPTOM-INPUT-REC.
012300     COPY PATINPUT.
012400*
012500 FD  PREDOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 934 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS PREDICTION-OUTPUT-REC.
013100     COPY PREDOUT.
013200*
013300 WORKING-STORAGE SECTION.
013400 01  FILE-STATUS-CODES.
013500     05  SXFCODE                 PIC X(02).
013600         88 CODE-GOOD-SX         VALUE "00".
013700         88 CODE-EOF-SX          VALUE "10".
013800     05  PIFCODE                 PIC X(02).
013900         88 CODE-GOOD-PI         VALUE "00".
014000         88 CODE-EOF-PI          VALUE "10".
014100     05  PRFCODE                 PIC X(02).
014200         88 CODE-GOOD-PR         VALUE "00".
014300     05  FILLER                  PIC X(08).
014400*
014500 77  MORE-EXTRACT-SW             PIC X(01) VALUE "Y".
014600     88  NO-MORE-EXTRACT         VALUE "N".
014700*
014800 77  MORE-PATIENT-SW             PIC X(01) VALUE "Y".
014900     88  NO-MORE-PATIENTS        VALUE "N".
015000*
015100 01  FLAGS-AND-SWITCHES.
015200     05  WS-ALREADY-MATCHED-SW   PIC X(01).
015300         88  WS-ALREADY-MATCHED  VALUE "Y".
015400     05  WS-VOCAB-FOUND-SW       PIC X(01).
015500         88  WS-VOCAB-FOUND      VALUE "Y".
015600     05  WS-DISEASE-FOUND-SW     PIC X(01).
015700         88  WS-DISEASE-FOUND    VALUE "Y".
015800     05  WS-TIER-MET-SW          PIC X(01).
015900         88  WS-TIER-MET         VALUE "Y".
016000     05  WS-COMMON-SYM-FOUND-SW  PIC X(01).
016100         88  WS-COMMON-SYM-FOUND VALUE "Y".
016200     05  WS-VOCAB-SKIP-TABLE OCCURS 150 TIMES
016300                     INDEXED BY WS-SKIP-IDX
016400                     PIC X(01).
016500     05  FILLER                  PIC X(10).
016600*
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05  WS-ENCOUNTER-COUNT      PIC 9(9) COMP.
016900     05  WS-BLANK-PRED-COUNT     PIC 9(9) COMP.
017000     05  WS-WORD-SUB             PIC S9(4) COMP.
017100     05  WS-CHAR-POS             PIC S9(4) COMP.
017200     05  WS-OUT-CHAR-POS         PIC S9(4) COMP.
017300     05  WS-BEST-SCORE           PIC 9(1)V9(4).
017400     05  WS-BEST-DISEASE-IDX     PIC S9(4) COMP.
017500     05  WS-CANDIDATE-CNT        PIC S9(4) COMP.
017600     05  FILLER                  PIC X(10).
017700*
017800 01  MISC-FIELDS.
017900     05  WS-NORMAL-INPUT-TEXT    PIC X(500).
018000     05  WS-NORMAL-INPUT-CHARS REDEFINES WS-NORMAL-INPUT-TEXT.
018100         10  NI-CHAR OCCURS 500 TIMES
018200                     INDEXED BY NI-IDX
018300                     PIC X(01).
018400     05  WS-SCAN-CHAR            PIC X(01).
018500     05  WS-DOCTOR-DISEASE-IN    PIC X(60).
018600     05  WS-DOCTOR-NAME-OUT      PIC X(40).
018700     05  WS-LEV-WORD-1           PIC X(40).
018800     05  WS-LEV-WORD-2           PIC X(40).
018900     05  WS-LEV-SCORE            PIC 9(1)V9(4).
019000     05  WS-VOCAB-NORM-IN        PIC X(500).
019100     05  WS-VOCAB-NORM-OUT       PIC X(500).
019200     05  WS-VOCAB-NORM-OUT-VIEW REDEFINES WS-VOCAB-NORM-OUT.
019300         10  WS-VOCAB-NORM-OUT-40    PIC X(40).
019400         10  FILLER                  PIC X(460).
019500*
019600 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
019700     05  FILLER                  PIC X(1686).
019800*
019900 01  WS-INPUT-TOKEN-TABLE.
020000     05  WS-INPUT-TOKEN-CNT      PIC S9(4) COMP.
020100     05  WS-INPUT-TOKEN-ROW OCCURS 30 TIMES
020200                     INDEXED BY WS-TOK-IDX.
020300         10  WS-INPUT-TOKEN           PIC X(20).
020400         10  WS-INPUT-TOKEN-CHARS REDEFINES WS-INPUT-TOKEN.
020500             15  WS-INPUT-TOKEN-CHAR OCCURS 20 TIMES
020600                         INDEXED BY WS-ITC-IDX
020700                         PIC X(01).
020800         10  FILLER                   PIC X(10).
020900*
021000 01  MATCHED-SYMPTOM-LIST.
021100     05  WS-MATCHED-CNT          PIC S9(4) COMP.
021200     05  WS-MATCHED-SYMPTOM OCCURS 20 TIMES
021300                     INDEXED BY WS-MATCHED-IDX
021400                     PIC X(40).
021500     05  FILLER                  PIC X(10).
021600*
021700 01  DISEASE-SYMPTOMS-TABLE.
021800     05  DXS-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
021900     05  DXS-ROW OCCURS 250 TIMES
022000                 INDEXED BY DXS-IDX, DXS-IDX2.
022100         10  DXS-DISEASE-NAME        PIC X(60).
022200         10  DXS-SYMPTOM OCCURS 17 TIMES
022300                     INDEXED BY DXS-SYM-IDX
022400                     PIC X(40).
022500         10  FILLER                  PIC X(10).
022600*
022700 01  DATASET-SYMPTOMS-TABLE.
022800     05  DVS-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
022900     05  DVS-ROW OCCURS 150 TIMES
023000                 INDEXED BY DVS-IDX, DVS-IDX2.
023100         10  DVS-SYMPTOM-NAME         PIC X(40).
023200         10  FILLER                   PIC X(10).
023300*
023400******************************************************************
023500*    WS-COMMON-SYMPTOM-TABLE
023600*    THE FIVE TIER-3 "COMMON COLD" TRIGGER WORDS FROM THE 02/11/05
023700*    CHANGE LOG ENTRY - CHG# HS-5702.  THE DEFAULT-DISEASE TABLE
023800*    THIS REPLACED USED TO CARRY A DISEASE NAME PER TRIGGER WORD,
023900*    BUT THE SHOP ONLY EVER DEFAULTS TIER 3 TO COMMON COLD, SO THE
024000*    SECOND COLUMN WAS DROPPED.  VALUES ARE LOWERCASE TO MATCH THE
024100*    NORMALIZED DATASET VOCABULARY THE MATCHED-SYMPTOM LIST IS
024200*    BUILT FROM (SEE 059-NORMALIZE-ROW-SYMPTOMS).
024300******************************************************************
024400 01  WS-COMMON-SYMPTOM-TABLE.
024500     05  FILLER PIC X(10) VALUE "fever".
024600     05  FILLER PIC X(10) VALUE "headache".
024700     05  FILLER PIC X(10) VALUE "cough".
024800     05  FILLER PIC X(10) VALUE "cold".
024900     05  FILLER PIC X(10) VALUE "flu".
025000*
025100 01  WS-COMMON-SYMPTOM-ROW REDEFINES WS-COMMON-SYMPTOM-TABLE.
025200     05  CSY-TRIGGER-SYMPTOM OCCURS 5 TIMES
025300                 INDEXED BY CSY-IDX
025400                 PIC X(10).
025500*
025600 COPY SYMPTAB.
025700 COPY DISDESC.
025800 COPY DISMEDS.
025900 COPY DISPREC.
026000 COPY DISDIET.
026100 COPY DISWRKT.
026200*
026300 01  SCORE-CALC-REC.
026400     05  SCR-MATCHING-COUNT          PIC S9(4) COMP.
026500     05  SCR-DISEASE-SYMPTOM-COUNT   PIC S9(4) COMP.
026600     05  SCR-MATCHED-SYMPTOM-COUNT   PIC S9(4) COMP.
026700     05  SCR-COMBINED-SCORE          PIC 9(1)V9(4).
026800*
026900 01  ALT-SCORE-CALC-REC.
027000     05  ASC-MATCHING-COUNT          PIC S9(4) COMP.
027100     05  ASC-DISEASE-SYMPTOM-COUNT   PIC S9(4) COMP.
027200     05  ASC-MATCHED-SYMPTOM-COUNT   PIC S9(4) COMP.
027300     05  ASC-ALT-SCORE               PIC 9(1)V9(4).
027400*
027500 01  RETURN-CD                       PIC 9(4) COMP.
027600*
027700 COPY ABENDREC.
027800*
027900 LINKAGE SECTION.
028000*
028100 PROCEDURE DIVISION.
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 050-LOAD-EXTRACT-TABLES THRU 050-EXIT.
028400     PERFORM 100-MAINLINE THRU 100-EXIT
028500             UNTIL NO-MORE-PATIENTS.
028600     PERFORM 999-CLEANUP THRU 999-EXIT.
028700     MOVE +0 TO RETURN-CODE.
028800     GOBACK.
028900*
029000******************************************************************
029100*    000-HOUSEKEEPING THRU 000-EXIT
029200*    OPENS ALL FILES AND ZEROES THE RUNNING COUNTERS.
029300******************************************************************
029400 000-HOUSEKEEPING.
029500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029600     DISPLAY "******** BEGIN JOB SYMMATCH ********".
029700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029800     INITIALIZE DISEASE-SYMPTOMS-TABLE.
029900     INITIALIZE DATASET-SYMPTOMS-TABLE.
030000     INITIALIZE SYMPTOM-DATASET-TABLE.
030100     INITIALIZE DESCRIPTION-TABLE.
030200     INITIALIZE MEDICATION-TABLE.
030300     INITIALIZE PRECAUTION-TABLE.
030400     INITIALIZE DIET-TABLE.
030500     INITIALIZE WORKOUT-TABLE.
030600     OPEN OUTPUT SYSOUT.
030700     OPEN INPUT SYMXTRT.
030800     OPEN INPUT PATINPT.
030900     OPEN OUTPUT PREDOUT.
031000 000-EXIT.
031100     EXIT.
031200*
031300******************************************************************
031400*    050-LOAD-EXTRACT-TABLES THRU 050-EXIT
031500*    READS THE SYMXTRCT HAND-OFF FILE TO END OF FILE, DISPATCHING
031600*    EACH ROW BY SXT-RECORD-TYPE TO ITS OWN STORE PARAGRAPH.  THE
031700*    TRAILER ROW'S COUNTS ARE BALANCED AGAINST THE RAW ROW COUNTS
031800*    ACTUALLY READ - SAME BALANCING IDIOM AS DALYEDIT.
031900******************************************************************
032000 050-LOAD-EXTRACT-TABLES.
032100     MOVE "050-LOAD-EXTRACT-TABLES" TO PARA-NAME.
032200     PERFORM 900-READ-SYMXTRT THRU 900-EXIT.
032300     PERFORM 052-ONE-EXTRACT-ROW THRU 052-EXIT
032400             UNTIL NO-MORE-EXTRACT
032500                OR SXT-TRAILER-REC.
032600     IF NOT SXT-TRAILER-REC
032700         MOVE "** SYMXTRCT FILE HAS NO TRAILER RECORD" TO ABEND-REASON
032800         GO TO 1000-ABEND-RTN.
032900     IF SXT-TR-SYMPTOM-COUNT NOT = SDS-ENTRY-CNT
033000        OR SXT-TR-DESCRIPTION-COUNT NOT = DSD-ENTRY-CNT
033100        OR SXT-TR-MEDICATION-COUNT NOT = MED-ENTRY-CNT
033200        OR SXT-TR-PRECAUTION-COUNT NOT = PRC-ENTRY-CNT
033300        OR SXT-TR-DIET-COUNT NOT = DIE-ENTRY-CNT
033400        OR SXT-TR-WORKOUT-COUNT NOT = WRK-ENTRY-CNT
033500         MOVE "** SYMXTRCT ROW COUNTS OUT OF BALANCE" TO ABEND-REASON
033600         MOVE SXT-TR-SYMPTOM-COUNT TO EXPECTED-VAL
033700         MOVE SDS-ENTRY-CNT TO ACTUAL-VAL
033800         GO TO 1000-ABEND-RTN.
033900 050-EXIT.
034000     EXIT.
034100*
034200 052-ONE-EXTRACT-ROW.
034300     EVALUATE TRUE
034400         WHEN SXT-SYMPTOM-REC
034500             PERFORM 060-STORE-DIS-SYMP THRU 060-EXIT
034600         WHEN SXT-DESCRIPTION-REC
034700             PERFORM 062-STORE-DESC THRU 062-EXIT
034800         WHEN SXT-MEDICATION-REC
034900             PERFORM 064-STORE-MEDS THRU 064-EXIT
035000         WHEN SXT-PRECAUTION-REC
035100             PERFORM 066-STORE-PREC THRU 066-EXIT
035200         WHEN SXT-DIET-REC
035300             PERFORM 068-STORE-DIET THRU 068-EXIT
035400         WHEN SXT-WORKOUT-REC
035500             PERFORM 070-STORE-WRKT THRU 070-EXIT
035600     END-EVALUATE.
035700     PERFORM 900-READ-SYMXTRT THRU 900-EXIT.
035800 052-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200*    060-STORE-DIS-SYMP THRU 060-EXIT
036300*    KEEPS THE RAW ROW IN SYMPTOM-DATASET-TABLE (SYMPTAB), THEN
036400*    MAP-PUTS THE ROW'S SYMPTOM LIST INTO DISEASE-SYMPTOMS-TABLE BY
036500*    DISEASE NAME (LAST ROW FOR A DISEASE WINS) AND ADDS EVERY
036600*    SYMPTOM NAME SEEN TO THE DATASET-SYMPTOMS VOCABULARY.
036700******************************************************************
036800******************************************************************
036900*    059-NORMALIZE-ROW-SYMPTOMS THRU 059-EXIT
037000*    LOWERCASES EACH OF THE ROW'S 17 SYMPTOM COLUMNS IN PLACE (VIA
037100*    NORMTXT) BEFORE THE ROW IS FILED AWAY, PER CHG# HS-5688 - SEE
037200*    12/14/04 CHANGE LOG ENTRY ABOVE.  VOCABULARY AND DISEASE-
037300*    SYMPTOM ENTRIES MUST BE CASE-FOLDED LIKE THE PATIENT INPUT.
037400******************************************************************
037500 059-NORMALIZE-ROW-SYMPTOMS.
037600     MOVE "059-NORMALIZE-ROW-SYMPTOMS" TO PARA-NAME.
037700     PERFORM 0591-NORM-ONE-SYMPTOM THRU 0591-EXIT
037800             VARYING SDS-SYM-IDX FROM 1 BY 1
037900             UNTIL SDS-SYM-IDX > 17.
038000 059-EXIT.
038100     EXIT.
038200*
038300 0591-NORM-ONE-SYMPTOM.
038400     IF SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC NOT = SPACES
038500         MOVE SPACES TO WS-VOCAB-NORM-IN
038600         MOVE SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC TO
038700                                       WS-VOCAB-NORM-IN
038800         CALL 'NORMTXT' USING WS-VOCAB-NORM-IN, WS-VOCAB-NORM-OUT
038900         MOVE WS-VOCAB-NORM-OUT-40 TO
039000                        SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC
039100     END-IF.
039200 0591-EXIT.
039300     EXIT.
039400*
039500 060-STORE-DIS-SYMP.
039600     MOVE "060-STORE-DIS-SYMP" TO PARA-NAME.
039700     PERFORM 059-NORMALIZE-ROW-SYMPTOMS THRU 059-EXIT.
039800     ADD 1 TO SDS-ENTRY-CNT.
039900     SET SDS-IDX TO SDS-ENTRY-CNT.
040000     MOVE SYR-ROW-INDEX IN SYMPTOM-ROW-REC TO SDS-ROW-INDEX(SDS-IDX).
040100     MOVE SYR-DISEASE-NAME IN SYMPTOM-ROW-REC
040200                                     TO SDS-DISEASE-NAME(SDS-IDX).
040300     MOVE 0 TO SDS-SYMPTOM-CNT(SDS-IDX).
040400     PERFORM 061-COPY-SYMPTOM-WORD THRU 061-EXIT
040500             VARYING SDS-SYM-IDX FROM 1 BY 1
040600             UNTIL SDS-SYM-IDX > 17.
040700*
040800     MOVE "N" TO WS-DISEASE-FOUND-SW.
040900     SET DXS-IDX TO 1.
041000     SEARCH DXS-ROW
041100         AT END
041200             CONTINUE
041300         WHEN DXS-DISEASE-NAME(DXS-IDX) = SYR-DISEASE-NAME IN
041400                                           SYMPTOM-ROW-REC
041500             MOVE "Y" TO WS-DISEASE-FOUND-SW
041600     END-SEARCH.
041700     IF NOT WS-DISEASE-FOUND
041800         ADD 1 TO DXS-ENTRY-CNT
041900         SET DXS-IDX TO DXS-ENTRY-CNT.
042000     MOVE SYR-DISEASE-NAME IN SYMPTOM-ROW-REC TO
042100                               DXS-DISEASE-NAME(DXS-IDX).
042200     MOVE SPACES TO DXS-SYMPTOM(DXS-IDX, 1).
042300     PERFORM 063-COPY-DXS-SYMPTOM THRU 063-EXIT
042400             VARYING DXS-SYM-IDX FROM 1 BY 1
042500             UNTIL DXS-SYM-IDX > 17.
042600 060-EXIT.
042700     EXIT.
042800*
042900 061-COPY-SYMPTOM-WORD.
043000     MOVE SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC
043100                       TO SDS-SYMPTOM(SDS-IDX, SDS-SYM-IDX).
043200     IF SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC NOT = SPACES
043300         ADD 1 TO SDS-SYMPTOM-CNT(SDS-IDX)
043400         PERFORM 080-ADD-VOCAB-WORD THRU 080-EXIT
043500     END-IF.
043600 061-EXIT.
043700     EXIT.
043800*
043900 063-COPY-DXS-SYMPTOM.
044000     MOVE SYR-SYMPTOM(DXS-SYM-IDX) IN SYMPTOM-ROW-REC
044100                       TO DXS-SYMPTOM(DXS-IDX, DXS-SYM-IDX).
044200 063-EXIT.
044300     EXIT.
044400*
044500******************************************************************
044600*    080-ADD-VOCAB-WORD THRU 080-EXIT
044700*    ADDS ONE SYMPTOM NAME TO THE DATASET-SYMPTOMS VOCABULARY TABLE
044800*    IF IT IS NOT ALREADY PRESENT, SO 250-FUZZY-MATCH-RTN AND
044900*    210-CHECK-PHRASE-MATCH CAN SEE IT - SEE THE 04/18/05 CHANGE
045000*    LOG ENTRY - THE VOCABULARY NO LONGER NEEDS SPLITTING INTO
045100*    WORDS, AS 210-CHECK-PHRASE-MATCH NOW COMPARES THE WHOLE
045200*    NORMALIZED INPUT STRING AGAINST DVS-SYMPTOM-NAME DIRECTLY.
045300******************************************************************
045400 080-ADD-VOCAB-WORD.
045500     MOVE "080-ADD-VOCAB-WORD" TO PARA-NAME.
045600     MOVE "N" TO WS-VOCAB-FOUND-SW.
045700     SET DVS-IDX TO 1.
045800     SEARCH DVS-ROW
045900         AT END
046000             CONTINUE
046100         WHEN DVS-SYMPTOM-NAME(DVS-IDX) =
046200                      SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC
046300             MOVE "Y" TO WS-VOCAB-FOUND-SW
046400     END-SEARCH.
046500     IF NOT WS-VOCAB-FOUND
046600        AND DVS-ENTRY-CNT < 150
046700         ADD 1 TO DVS-ENTRY-CNT
046800         SET DVS-IDX TO DVS-ENTRY-CNT
046900         MOVE SYR-SYMPTOM(SDS-SYM-IDX) IN SYMPTOM-ROW-REC TO
047000                                   DVS-SYMPTOM-NAME(DVS-IDX)
047100     END-IF.
047200 080-EXIT.
047300     EXIT.
047400*
047500******************************************************************
047600*    062-STORE-DESC / 064-STORE-MEDS / 066-STORE-PREC /
047700*    068-STORE-DIET THRU THEIR OWN -EXIT
047800*    EACH MAP-PUTS (LAST ROW WINS) ONE RAW ROW INTO ITS TABLE BY
047900*    DISEASE NAME - SEE THE INDIVIDUAL COPYBOOK HEADER COMMENTS.
048000******************************************************************
048100 062-STORE-DESC.
048200     MOVE "062-STORE-DESC" TO PARA-NAME.
048300     MOVE "N" TO WS-DISEASE-FOUND-SW.
048400     SET DSD-IDX TO 1.
048500     SEARCH DSD-ROW
048600         AT END
048700             CONTINUE
048800         WHEN DSD-DISEASE-NAME(DSD-IDX) = DSR-DISEASE-NAME IN
048900                                           DESCRIPTION-ROW-REC
049000             MOVE "Y" TO WS-DISEASE-FOUND-SW
049100     END-SEARCH.
049200     IF NOT WS-DISEASE-FOUND
049300         ADD 1 TO DSD-ENTRY-CNT
049400         SET DSD-IDX TO DSD-ENTRY-CNT.
049500     MOVE DSR-DISEASE-NAME IN DESCRIPTION-ROW-REC TO
049600                               DSD-DISEASE-NAME(DSD-IDX).
049700     MOVE DSR-DESCRIPTION IN DESCRIPTION-ROW-REC TO
049800                               DSD-DESCRIPTION(DSD-IDX).
049900 062-EXIT.
050000     EXIT.
050100*
050200 064-STORE-MEDS.
050300     MOVE "064-STORE-MEDS" TO PARA-NAME.
050400     MOVE "N" TO WS-DISEASE-FOUND-SW.
050500     SET MED-IDX TO 1.
050600     SEARCH MED-ROW
050700         AT END
050800             CONTINUE
050900         WHEN MED-DISEASE-NAME(MED-IDX) = MDR-DISEASE-NAME IN
051000                                           MEDICATION-ROW-REC
051100             MOVE "Y" TO WS-DISEASE-FOUND-SW
051200     END-SEARCH.
051300     IF NOT WS-DISEASE-FOUND
051400         ADD 1 TO MED-ENTRY-CNT
051500         SET MED-IDX TO MED-ENTRY-CNT.
051600     MOVE MDR-DISEASE-NAME IN MEDICATION-ROW-REC TO
051700                               MED-DISEASE-NAME(MED-IDX).
051800     MOVE MDR-LIST-RAW IN MEDICATION-ROW-REC TO
051900                               MED-LIST-RAW(MED-IDX).
052000     MOVE 0 TO MED-ITEM-CNT(MED-IDX).
052100     PERFORM 065-COPY-MED-ITEM THRU 065-EXIT
052200             VARYING MED-ITEM-IDX FROM 1 BY 1
052300             UNTIL MED-ITEM-IDX > 10.
052400 064-EXIT.
052500     EXIT.
052600*
052700 065-COPY-MED-ITEM.
052800     MOVE MDR-ITEM(MED-ITEM-IDX) IN MEDICATION-ROW-REC TO
052900                           MED-ITEM(MED-IDX, MED-ITEM-IDX).
053000     IF MDR-ITEM(MED-ITEM-IDX) IN MEDICATION-ROW-REC NOT = SPACES
053100         ADD 1 TO MED-ITEM-CNT(MED-IDX)
053200     END-IF.
053300 065-EXIT.
053400     EXIT.
053500*
053600 066-STORE-PREC.
053700     MOVE "066-STORE-PREC" TO PARA-NAME.
053800     MOVE "N" TO WS-DISEASE-FOUND-SW.
053900     SET PRC-IDX TO 1.
054000     SEARCH PRC-ROW
054100         AT END
054200             CONTINUE
054300         WHEN PRC-DISEASE-NAME(PRC-IDX) = PCR-DISEASE-NAME IN
054400                                           PRECAUTION-ROW-REC
054500             MOVE "Y" TO WS-DISEASE-FOUND-SW
054600     END-SEARCH.
054700     IF NOT WS-DISEASE-FOUND
054800         ADD 1 TO PRC-ENTRY-CNT
054900         SET PRC-IDX TO PRC-ENTRY-CNT.
055000     MOVE PCR-DISEASE-NAME IN PRECAUTION-ROW-REC TO
055100                               PRC-DISEASE-NAME(PRC-IDX).
055200     PERFORM 067-COPY-PREC-ITEM THRU 067-EXIT
055300             VARYING PRC-ITEM-IDX FROM 1 BY 1
055400             UNTIL PRC-ITEM-IDX > 4.
055500 066-EXIT.
055600     EXIT.
055700*
055800 067-COPY-PREC-ITEM.
055900     MOVE PCR-ITEM(PRC-ITEM-IDX) IN PRECAUTION-ROW-REC TO
056000                           PRC-ITEM(PRC-IDX, PRC-ITEM-IDX).
056100 067-EXIT.
056200     EXIT.
056300*
056400 068-STORE-DIET.
056500     MOVE "068-STORE-DIET" TO PARA-NAME.
056600     MOVE "N" TO WS-DISEASE-FOUND-SW.
056700     SET DIE-IDX TO 1.
056800     SEARCH DIE-ROW
056900         AT END
057000             CONTINUE
057100         WHEN DIE-DISEASE-NAME(DIE-IDX) = DTR-DISEASE-NAME IN
057200                                           DIET-ROW-REC
057300             MOVE "Y" TO WS-DISEASE-FOUND-SW
057400     END-SEARCH.
057500     IF NOT WS-DISEASE-FOUND
057600         ADD 1 TO DIE-ENTRY-CNT
057700         SET DIE-IDX TO DIE-ENTRY-CNT.
057800     MOVE DTR-DISEASE-NAME IN DIET-ROW-REC TO
057900                               DIE-DISEASE-NAME(DIE-IDX).
058000     MOVE DTR-LIST-RAW IN DIET-ROW-REC TO
058100                               DIE-LIST-RAW(DIE-IDX).
058200     MOVE 0 TO DIE-ITEM-CNT(DIE-IDX).
058300     PERFORM 069-COPY-DIET-ITEM THRU 069-EXIT
058400             VARYING DIE-ITEM-IDX FROM 1 BY 1
058500             UNTIL DIE-ITEM-IDX > 10.
058600 068-EXIT.
058700     EXIT.
058800*
058900 069-COPY-DIET-ITEM.
059000     MOVE DTR-ITEM(DIE-ITEM-IDX) IN DIET-ROW-REC TO
059100                           DIE-ITEM(DIE-IDX, DIE-ITEM-IDX).
059200     IF DTR-ITEM(DIE-ITEM-IDX) IN DIET-ROW-REC NOT = SPACES
059300         ADD 1 TO DIE-ITEM-CNT(DIE-IDX)
059400     END-IF.
059500 069-EXIT.
059600     EXIT.
059700*
059800******************************************************************
059900*    070-STORE-WRKT THRU 070-EXIT
060000*    UNLIKE THE FOUR PARAGRAPHS ABOVE, REPEATED ROWS FOR THE SAME
060100*    DISEASE-NAME ARE ACCUMULATED HERE, NOT REPLACED - EVERY ROW
060200*    SYMLOAD WROTE BECOMES ITS OWN WORKOUT-TABLE ENTRY.
060300******************************************************************
060400 070-STORE-WRKT.
060500     MOVE "070-STORE-WRKT" TO PARA-NAME.
060600     IF WRK-ENTRY-CNT < 500
060700         ADD 1 TO WRK-ENTRY-CNT
060800         SET WRK-IDX TO WRK-ENTRY-CNT
060900         MOVE WKR-DISEASE-NAME IN WORKOUT-ROW-REC TO
061000                                   WRK-DISEASE-NAME(WRK-IDX)
061100         MOVE WKR-WORKOUT-TEXT IN WORKOUT-ROW-REC TO
061200                                   WRK-WORKOUT-TEXT(WRK-IDX)
061300     END-IF.
061400 070-EXIT.
061500     EXIT.
061600*
061700******************************************************************
061800*    100-MAINLINE THRU 100-EXIT
061900*    DRIVES ONE PATIENT ENCOUNTER AT A TIME THROUGH THE MATCH,
062000*    SCORE, FALLBACK AND DOCTOR-LOOKUP ROUTINES AND WRITES THE
062100*    PREDICTION RECORD.
062200******************************************************************
062300 100-MAINLINE.
062400     MOVE "100-MAINLINE" TO PARA-NAME.
062500     PERFORM 150-ONE-ENCOUNTER THRU 150-EXIT.
062600     PERFORM 901-READ-PATINPT THRU 901-EXIT.
062700 100-EXIT.
062800     EXIT.
062900*
063000 150-ONE-ENCOUNTER.
063100     MOVE "150-ONE-ENCOUNTER" TO PARA-NAME.
063200     ADD 1 TO WS-ENCOUNTER-COUNT.
063300     INITIALIZE MATCHED-SYMPTOM-LIST.
063400     INITIALIZE WS-INPUT-TOKEN-TABLE.
063500     PERFORM 151-CLEAR-SKIP-FLAG THRU 151-EXIT
063600             VARYING WS-SKIP-IDX FROM 1 BY 1
063700             UNTIL WS-SKIP-IDX > 150.
063800*
063900     CALL 'NORMTXT' USING RAW-SYMPTOM-TEXT, WS-NORMAL-INPUT-TEXT.
064000     PERFORM 220-SPLIT-INPUT-WORDS THRU 220-EXIT.
064100     PERFORM 200-MATCH-RTN THRU 200-EXIT.
064200     PERFORM 250-FUZZY-MATCH-RTN THRU 250-EXIT.
064300     PERFORM 400-PREDICT-RTN THRU 400-EXIT.
064400     PERFORM 450-DOCTOR-RTN THRU 450-EXIT.
064500*
064600     MOVE "D" TO PRD-RECORD-TYPE.
064700     MOVE WS-ENCOUNTER-COUNT TO PRD-ENCOUNTER-NO.
064800     MOVE WS-MATCHED-CNT TO PRD-MATCHED-SYMPTOM-COUNT.
064900     MOVE SPACES TO PRD-MATCHED-SYMPTOM(1).
065000     PERFORM 156-COPY-MATCHED-SYMPTOM THRU 156-EXIT
065100             VARYING WS-MATCHED-IDX FROM 1 BY 1
065200             UNTIL WS-MATCHED-IDX > 20.
065300     IF WS-DISEASE-FOUND
065400         MOVE DXS-DISEASE-NAME(WS-BEST-DISEASE-IDX) TO
065500                          PRD-PREDICTED-DISEASE
065600     ELSE
065700         MOVE SPACES TO PRD-PREDICTED-DISEASE
065800         ADD 1 TO WS-BLANK-PRED-COUNT
065900     END-IF.
066000     MOVE WS-DOCTOR-NAME-OUT TO PRD-RECOMMENDED-DOCTOR.
066100     MOVE WS-BEST-SCORE TO PRD-PREDICTION-SCORE.
066200     WRITE PREDICTION-OUTPUT-REC.
066300 150-EXIT.
066400     EXIT.
066500*
066600 151-CLEAR-SKIP-FLAG.
066700     MOVE "N" TO WS-VOCAB-SKIP-TABLE(WS-SKIP-IDX).
066800 151-EXIT.
066900     EXIT.
067000*
067100 156-COPY-MATCHED-SYMPTOM.
067200     MOVE WS-MATCHED-SYMPTOM(WS-MATCHED-IDX) TO
067300                      PRD-MATCHED-SYMPTOM(WS-MATCHED-IDX).
067400 156-EXIT.
067500     EXIT.
067600*
067700******************************************************************
067800*    220-SPLIT-INPUT-WORDS THRU 220-EXIT
067900*    SPLITS THE NORMALIZED PATIENT TEXT ON BLANKS INTO THE INPUT
068000*    TOKEN TABLE, UP TO 30 WORDS OF 20 CHARACTERS EACH.
068100******************************************************************
068200 220-SPLIT-INPUT-WORDS.
068300     MOVE "220-SPLIT-INPUT-WORDS" TO PARA-NAME.
068400     MOVE 0 TO WS-INPUT-TOKEN-CNT.
068500     MOVE 1 TO WS-OUT-CHAR-POS.
068600     MOVE 1 TO WS-WORD-SUB.
068700     PERFORM 222-SPLIT-INPUT-CHAR THRU 222-EXIT
068800             VARYING NI-IDX FROM 1 BY 1
068900             UNTIL NI-IDX > 500
069000                OR WS-WORD-SUB > 30.
069100     IF WS-WORD-SUB <= 30
069200        AND WS-OUT-CHAR-POS > 1
069300         MOVE WS-WORD-SUB TO WS-INPUT-TOKEN-CNT
069400     ELSE
069500         COMPUTE WS-INPUT-TOKEN-CNT = WS-WORD-SUB - 1
069600     END-IF.
069700 220-EXIT.
069800     EXIT.
069900*
070000 222-SPLIT-INPUT-CHAR.
070100     MOVE NI-CHAR(NI-IDX) TO WS-SCAN-CHAR.
070200     IF WS-SCAN-CHAR = SPACE
070300         IF WS-OUT-CHAR-POS > 1
070400             ADD 1 TO WS-WORD-SUB
070500             MOVE 1 TO WS-OUT-CHAR-POS
070600         END-IF
070700     ELSE
070800         IF WS-WORD-SUB <= 30
070900             AND WS-OUT-CHAR-POS <= 20
071000             MOVE WS-SCAN-CHAR TO
071100                 WS-INPUT-TOKEN-CHAR(WS-WORD-SUB, WS-OUT-CHAR-POS)
071200             ADD 1 TO WS-OUT-CHAR-POS
071300         END-IF
071400     END-IF.
071500 222-EXIT.
071600     EXIT.
071700*
071800******************************************************************
071900*    200-MATCH-RTN THRU 200-EXIT
072000*    EXACT WHOLE-PHRASE CHECK - FOR EVERY VOCABULARY SYMPTOM, TESTS
072100*    WHETHER THE PATIENT'S ENTIRE NORMALIZED INPUT STRING, TAKEN AS
072200*    ONE PHRASE, IS EQUAL TO THE VOCABULARY SYMPTOM.  CHECKED
072300*    BEFORE THE FUZZY PASS - SEE THE 04/18/05 CHANGE LOG ENTRY.
072400*    DVS-SYMPTOM-NAME IS SHORTER THAN WS-NORMAL-INPUT-TEXT, SO THE
072500*    COMPARE SPACE-PADS IT OUT TO THE LONGER FIELD'S LENGTH - THIS
072600*    IS A TRUE WHOLE-STRING EQUALITY TEST, NOT A SUBSTRING SEARCH.
072700******************************************************************
072800 200-MATCH-RTN.
072900     MOVE "200-MATCH-RTN" TO PARA-NAME.
073000     PERFORM 210-CHECK-PHRASE-MATCH THRU 210-EXIT
073100             VARYING DVS-IDX FROM 1 BY 1
073200             UNTIL DVS-IDX > DVS-ENTRY-CNT.
073300 200-EXIT.
073400     EXIT.
073500*
073600 210-CHECK-PHRASE-MATCH.
073700     IF DVS-SYMPTOM-NAME(DVS-IDX) = WS-NORMAL-INPUT-TEXT
073800         SET WS-SKIP-IDX TO DVS-IDX
073900         MOVE "Y" TO WS-VOCAB-SKIP-TABLE(WS-SKIP-IDX)
074000         PERFORM 230-ADD-MATCHED-SYMPTOM THRU 230-EXIT
074100     END-IF.
074200 210-EXIT.
074300     EXIT.
074400*
074500******************************************************************
074600*    230-ADD-MATCHED-SYMPTOM THRU 230-EXIT
074700*    ADDS ONE SYMPTOM NAME TO THE PATIENT'S MATCHED LIST IF IT IS
074800*    NOT ALREADY THERE AND ROOM REMAINS (MAX 20 PER ENCOUNTER).
074900******************************************************************
075000 230-ADD-MATCHED-SYMPTOM.
075100     MOVE "N" TO WS-ALREADY-MATCHED-SW.
075200     IF WS-MATCHED-CNT > 0
075300         SET WS-MATCHED-IDX TO 1
075400         SEARCH WS-MATCHED-SYMPTOM
075500             AT END
075600                 CONTINUE
075700             WHEN WS-MATCHED-SYMPTOM(WS-MATCHED-IDX) =
075800                                 DVS-SYMPTOM-NAME(DVS-IDX)
075900                 MOVE "Y" TO WS-ALREADY-MATCHED-SW
076000         END-SEARCH
076100     END-IF.
076200     IF NOT WS-ALREADY-MATCHED
076300        AND WS-MATCHED-CNT < 20
076400         ADD 1 TO WS-MATCHED-CNT
076500         SET WS-MATCHED-IDX TO WS-MATCHED-CNT
076600         MOVE DVS-SYMPTOM-NAME(DVS-IDX) TO
076700                          WS-MATCHED-SYMPTOM(WS-MATCHED-IDX)
076800     END-IF.
076900 230-EXIT.
077000     EXIT.
077100*
077200******************************************************************
077300*    250-FUZZY-MATCH-RTN THRU 250-EXIT
077400*    FOR EVERY PATIENT TOKEN, COMPARES AGAINST EVERY VOCABULARY
077500*    SYMPTOM NOT ALREADY MATCHED BY THE EXACT-PHRASE PASS USING
077600*    CALL 'LEVSIM'.  THE BEST SCORING VOCABULARY ENTRY AT OR ABOVE
077700*    THE FUZZY THRESHOLD (0.7000) IS ADDED TO THE MATCHED LIST - A
077800*    TIE IS BROKEN BY KEEPING THE FIRST ONE FOUND (STRICT > ONLY) -
077900*    SEE THE 05/09/05 CHANGE LOG ENTRY.
078000******************************************************************
078100 250-FUZZY-MATCH-RTN.
078200     MOVE "250-FUZZY-MATCH-RTN" TO PARA-NAME.
078300     PERFORM 255-FUZZY-ONE-TOKEN THRU 255-EXIT
078400             VARYING WS-TOK-IDX FROM 1 BY 1
078500             UNTIL WS-TOK-IDX > WS-INPUT-TOKEN-CNT.
078600 250-EXIT.
078700     EXIT.
078800*
078900 255-FUZZY-ONE-TOKEN.
079000     MOVE 0 TO WS-BEST-DISEASE-IDX.
079100     MOVE ZERO TO WS-BEST-SCORE.
079200     PERFORM 256-CHECK-ONE-FUZZY-CAND THRU 256-EXIT
079300             VARYING DVS-IDX2 FROM 1 BY 1
079400             UNTIL DVS-IDX2 > DVS-ENTRY-CNT.
079500     IF WS-BEST-DISEASE-IDX > 0
079600         SET DVS-IDX TO WS-BEST-DISEASE-IDX
079700         MOVE "Y" TO WS-VOCAB-SKIP-TABLE(WS-BEST-DISEASE-IDX)
079800         PERFORM 230-ADD-MATCHED-SYMPTOM THRU 230-EXIT
079900     END-IF.
080000 255-EXIT.
080100     EXIT.
080200*
080300 256-CHECK-ONE-FUZZY-CAND.
080400     IF WS-VOCAB-SKIP-TABLE(DVS-IDX2) NOT = "Y"
080500         MOVE WS-INPUT-TOKEN(WS-TOK-IDX) TO WS-LEV-WORD-1
080600         MOVE DVS-SYMPTOM-NAME(DVS-IDX2) TO WS-LEV-WORD-2
080700         CALL 'LEVSIM' USING WS-LEV-WORD-1, WS-LEV-WORD-2,
080800                             WS-LEV-SCORE
080900         IF WS-LEV-SCORE >= 0.7000
081000            AND WS-LEV-SCORE > WS-BEST-SCORE
081100             MOVE WS-LEV-SCORE TO WS-BEST-SCORE
081200             SET WS-BEST-DISEASE-IDX TO DVS-IDX2
081300         END-IF
081400     END-IF.
081500 256-EXIT.
081600     EXIT.
081700*
081800******************************************************************
081900*    300-SCORE-RTN THRU 300-EXIT
082000*    CALLS DISSCORE FOR EVERY DISEASE ON FILE, KEEPING THE HIGHEST
082100*    COMBINED SCORE.  TIES GO TO THE FIRST DISEASE FOUND (STRICT >
082200*    COMPARISON ONLY, NEVER >=).  ACCEPTANCE REQUIRES A SCORE
082300*    STRICTLY GREATER THAN 0.1000.
082400******************************************************************
082500 300-SCORE-RTN.
082600     MOVE "300-SCORE-RTN" TO PARA-NAME.
082700     MOVE 0 TO WS-BEST-DISEASE-IDX.
082800     MOVE ZERO TO WS-BEST-SCORE.
082900     MOVE 0 TO WS-CANDIDATE-CNT.
083000     PERFORM 310-SCORE-ONE-DISEASE THRU 310-EXIT
083100             VARYING DXS-IDX2 FROM 1 BY 1
083200             UNTIL DXS-IDX2 > DXS-ENTRY-CNT.
083300     IF WS-BEST-SCORE > 0.1000
083400         MOVE "Y" TO WS-TIER-MET-SW
083500     ELSE
083600         MOVE "N" TO WS-TIER-MET-SW
083700     END-IF.
083800 300-EXIT.
083900     EXIT.
084000*
084100 310-SCORE-ONE-DISEASE.
084200     MOVE 0 TO SCR-MATCHING-COUNT.
084300     PERFORM 320-CHECK-ONE-DXS-SYMPTOM THRU 320-EXIT
084400             VARYING DXS-SYM-IDX FROM 1 BY 1
084500             UNTIL DXS-SYM-IDX > 17.
084600     MOVE 0 TO SCR-DISEASE-SYMPTOM-COUNT.
084700     PERFORM 323-COUNT-ONE-DXS-SYMPTOM THRU 323-EXIT
084800             VARYING DXS-SYM-IDX FROM 1 BY 1
084900             UNTIL DXS-SYM-IDX > 17.
085000     MOVE WS-MATCHED-CNT TO SCR-MATCHED-SYMPTOM-COUNT.
085100     MOVE ZERO TO RETURN-CD.
085200     CALL 'DISSCORE' USING SCORE-CALC-REC, RETURN-CD.
085300     IF SCR-MATCHING-COUNT > 0
085400         ADD 1 TO WS-CANDIDATE-CNT
085500     END-IF.
085600     IF SCR-COMBINED-SCORE > WS-BEST-SCORE
085700         MOVE SCR-COMBINED-SCORE TO WS-BEST-SCORE
085800         SET WS-BEST-DISEASE-IDX TO DXS-IDX2
085900     END-IF.
086000 310-EXIT.
086100     EXIT.
086200*
086300 320-CHECK-ONE-DXS-SYMPTOM.
086400     IF DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX) NOT = SPACES
086500         SET WS-MATCHED-IDX TO 1
086600         SEARCH WS-MATCHED-SYMPTOM
086700             AT END
086800                 CONTINUE
086900             WHEN WS-MATCHED-SYMPTOM(WS-MATCHED-IDX) =
087000                              DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX)
087100                 ADD 1 TO SCR-MATCHING-COUNT
087200         END-SEARCH
087300     END-IF.
087400 320-EXIT.
087500     EXIT.
087600*
087700 323-COUNT-ONE-DXS-SYMPTOM.
087800     IF DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX) NOT = SPACES
087900         ADD 1 TO SCR-DISEASE-SYMPTOM-COUNT
088000     END-IF.
088100 323-EXIT.
088200     EXIT.
088300*
088400******************************************************************
088500*    400-PREDICT-RTN THRU 400-EXIT
088600*    THE DISEASEPREDICTOR FALLBACK CHAIN - TIER 1 IS 300-SCORE-RTN
088700*    (CALL 'DISSCORE').  IF NO DISEASE CLEARS THE 0.1000 FLOOR,
088800*    TIER 2 RE-SCORES EVERY DISEASE WITH CALL 'ALTSCORE'.  IF TIER 2
088900*    ALSO FAILS, TIER 3 DEFAULTS TO "COMMON COLD" WHEN ANY MATCHED
089000*    SYMPTOM IS ONE OF THE SHOP'S FIVE COMMON-COLD TRIGGER WORDS.
089100*    AN ENCOUNTER WITH NO MATCHED SYMPTOMS AT ALL NEVER ENTERS ANY
089200*    OF THE THREE TIERS - IT IS LEFT BLANK AND COUNTED AS-IS - SEE
089300*    THE 02/11/05 CHANGE LOG ENTRY ABOVE, CHG# HS-5702.
089400******************************************************************
089500 400-PREDICT-RTN.
089600     MOVE "400-PREDICT-RTN" TO PARA-NAME.
089700     MOVE "N" TO WS-DISEASE-FOUND-SW.
089800     IF WS-MATCHED-CNT > 0
089900         PERFORM 300-SCORE-RTN THRU 300-EXIT
090000         IF WS-TIER-MET
090100             MOVE "Y" TO WS-DISEASE-FOUND-SW
090200         ELSE
090300             PERFORM 420-ALTSCORE-TIER THRU 420-EXIT
090400             IF WS-TIER-MET
090500                 MOVE "Y" TO WS-DISEASE-FOUND-SW
090600             ELSE
090700                 PERFORM 440-DEFAULT-DISEASE-TIER THRU 440-EXIT
090800             END-IF
090900         END-IF
091000     ELSE
091100         MOVE 0 TO WS-BEST-DISEASE-IDX
091200         MOVE ZERO TO WS-BEST-SCORE
091300     END-IF.
091400 400-EXIT.
091500     EXIT.
091600*
091700 420-ALTSCORE-TIER.
091800     MOVE 0 TO WS-BEST-DISEASE-IDX.
091900     MOVE ZERO TO WS-BEST-SCORE.
092000     PERFORM 422-ALTSCORE-ONE-DISEASE THRU 422-EXIT
092100             VARYING DXS-IDX2 FROM 1 BY 1
092200             UNTIL DXS-IDX2 > DXS-ENTRY-CNT.
092300     IF WS-BEST-SCORE > 0.1000
092400         MOVE "Y" TO WS-TIER-MET-SW
092500     ELSE
092600         MOVE "N" TO WS-TIER-MET-SW
092700     END-IF.
092800 420-EXIT.
092900     EXIT.
093000*
093100 422-ALTSCORE-ONE-DISEASE.
093200     MOVE 0 TO ASC-MATCHING-COUNT.
093300     PERFORM 423-CHECK-ONE-ALT-SYMPTOM THRU 423-EXIT
093400             VARYING DXS-SYM-IDX FROM 1 BY 1
093500             UNTIL DXS-SYM-IDX > 17.
093600     MOVE 0 TO ASC-DISEASE-SYMPTOM-COUNT.
093700     PERFORM 424-COUNT-ONE-ALT-SYMPTOM THRU 424-EXIT
093800             VARYING DXS-SYM-IDX FROM 1 BY 1
093900             UNTIL DXS-SYM-IDX > 17.
094000     MOVE WS-MATCHED-CNT TO ASC-MATCHED-SYMPTOM-COUNT.
094100     MOVE ZERO TO RETURN-CD.
094200     CALL 'ALTSCORE' USING ALT-SCORE-CALC-REC, RETURN-CD.
094300     IF ASC-ALT-SCORE > WS-BEST-SCORE
094400         MOVE ASC-ALT-SCORE TO WS-BEST-SCORE
094500         SET WS-BEST-DISEASE-IDX TO DXS-IDX2
094600     END-IF.
094700 422-EXIT.
094800     EXIT.
094900*
095000 423-CHECK-ONE-ALT-SYMPTOM.
095100     IF DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX) NOT = SPACES
095200         SET WS-MATCHED-IDX TO 1
095300         SEARCH WS-MATCHED-SYMPTOM
095400             AT END
095500                 CONTINUE
095600             WHEN WS-MATCHED-SYMPTOM(WS-MATCHED-IDX) =
095700                              DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX)
095800                 ADD 1 TO ASC-MATCHING-COUNT
095900         END-SEARCH
096000     END-IF.
096100 423-EXIT.
096200     EXIT.
096300*
096400 424-COUNT-ONE-ALT-SYMPTOM.
096500     IF DXS-SYMPTOM(DXS-IDX2, DXS-SYM-IDX) NOT = SPACES
096600         ADD 1 TO ASC-DISEASE-SYMPTOM-COUNT
096700     END-IF.
096800 424-EXIT.
096900     EXIT.
097000*
097100 440-DEFAULT-DISEASE-TIER.
097200     MOVE 0 TO WS-BEST-DISEASE-IDX.
097300     MOVE ZERO TO WS-BEST-SCORE.
097400     MOVE "N" TO WS-COMMON-SYM-FOUND-SW.
097500     PERFORM 441-CHECK-ONE-MATCHED-SYM THRU 441-EXIT
097600             VARYING WS-MATCHED-IDX FROM 1 BY 1
097700             UNTIL WS-MATCHED-IDX > WS-MATCHED-CNT.
097800     IF WS-COMMON-SYM-FOUND
097900         PERFORM 444-USE-COMMON-COLD THRU 444-EXIT
098000     END-IF.
098100 440-EXIT.
098200     EXIT.
098300*
098400 441-CHECK-ONE-MATCHED-SYM.
098500     SET CSY-IDX TO 1.
098600     SEARCH CSY-TRIGGER-SYMPTOM
098700         AT END
098800             CONTINUE
098900         WHEN CSY-TRIGGER-SYMPTOM(CSY-IDX) =
099000                          WS-MATCHED-SYMPTOM(WS-MATCHED-IDX)
099100             MOVE "Y" TO WS-COMMON-SYM-FOUND-SW
099200     END-SEARCH.
099300 441-EXIT.
099400     EXIT.
099500*
099600 444-USE-COMMON-COLD.
099700     MOVE "N" TO WS-DISEASE-FOUND-SW.
099800     SET DXS-IDX TO 1.
099900     SEARCH DXS-ROW
100000         AT END
100100             CONTINUE
100200         WHEN DXS-DISEASE-NAME(DXS-IDX) = "Common Cold"
100300             MOVE "Y" TO WS-DISEASE-FOUND-SW
100400     END-SEARCH.
100500     IF WS-DISEASE-FOUND
100600         SET WS-BEST-DISEASE-IDX TO DXS-IDX
100700         MOVE 0.1000 TO WS-BEST-SCORE
100800     END-IF.
100900 444-EXIT.
101000     EXIT.
101100*
101200******************************************************************
101300*    450-DOCTOR-RTN THRU 450-EXIT
101400*    LOOKS UP THE RECOMMENDED SPECIALIST FOR THE PREDICTED DISEASE.
101500*    A BLANK PREDICTION GETS DOCLOOKUP'S GENERAL-PHYSICIAN DEFAULT.
101600******************************************************************
101700 450-DOCTOR-RTN.
101800     MOVE "450-DOCTOR-RTN" TO PARA-NAME.
101900     IF WS-DISEASE-FOUND
102000        AND WS-BEST-DISEASE-IDX > 0
102100         MOVE DXS-DISEASE-NAME(WS-BEST-DISEASE-IDX) TO
102200                               WS-DOCTOR-DISEASE-IN
102300     ELSE
102400         MOVE SPACES TO WS-DOCTOR-DISEASE-IN
102500     END-IF.
102600     CALL 'DOCLOOKUP' USING WS-DOCTOR-DISEASE-IN, WS-DOCTOR-NAME-OUT.
102700 450-EXIT.
102800     EXIT.
102900*
103000******************************************************************
103100*    999-CLEANUP THRU 999-EXIT
103200*    WRITES THE PREDICTION TRAILER RECORD, CLOSES ALL FILES, AND
103300*    DISPLAYS THE END-OF-JOB COUNTS.
103400******************************************************************
103500 999-CLEANUP.
103600     MOVE "999-CLEANUP" TO PARA-NAME.
103700     MOVE "T" TO PTR-RECORD-TYPE.
103800     MOVE WS-ENCOUNTER-COUNT TO PTR-IN-RECORD-COUNT.
103900     MOVE WS-BLANK-PRED-COUNT TO PTR-IN-BLANK-PRED-COUNT.
104000     WRITE PREDICTION-OUTPUT-REC FROM PREDICTION-TRAILER-REC.
104100     CLOSE SYMXTRT, PATINPT, PREDOUT, SYSOUT.
104200     DISPLAY "** ENCOUNTERS PROCESSED **".
104300     DISPLAY WS-ENCOUNTER-COUNT.
104400     DISPLAY "** BLANK PREDICTIONS **".
104500     DISPLAY WS-BLANK-PRED-COUNT.
104600     DISPLAY "******** NORMAL END OF JOB SYMMATCH ********".
104700 999-EXIT.
104800     EXIT.
104900*
105000******************************************************************
105100*    900-READ-SYMXTRT / 901-READ-PATINPT THRU THEIR OWN -EXIT
105200******************************************************************
105300 900-READ-SYMXTRT.
105400     READ SYMXTRT
105500         AT END
105600         MOVE "N" TO MORE-EXTRACT-SW
105700     END-READ.
105800 900-EXIT.
105900     EXIT.
106000*
106100 901-READ-PATINPT.
106200     READ PATINPT
106300         AT END
106400         MOVE "N" TO MORE-PATIENT-SW
106500     END-READ.
106600 901-EXIT.
106700     EXIT.
106800*
106900 1000-ABEND-RTN.
107000     WRITE SYSOUT-REC FROM ABEND-REC.
107100     CLOSE SYMXTRT, PATINPT, PREDOUT, SYSOUT.
107200     DISPLAY "*** ABNORMAL END OF JOB - SYMMATCH ***" UPON CONSOLE.
107300     DIVIDE ZERO-VAL INTO ONE-VAL.
