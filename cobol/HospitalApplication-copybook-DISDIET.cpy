000100******************************************************************
000200*    COPYBOOK    DISDIET                                         *
000300*    DISEASE DIET TABLE - ONE ENTRY PER DISEASE NAME, BUILT       *
000400*    BY SYMMATCH FROM THE RAW DIET ROWS SYMLOAD WROTE TO          *
000500*    SYMXTRCT.  LAST ROW FOR A GIVEN DISEASE-NAME REPLACES ANY    *
000600*    EARLIER ENTRY (MAP-PUT SEMANTICS - SEE SYMMATCH PARAGRAPH    *
000650*    068-STORE-DIET).                                             *
000700******************************************************************
000800*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
000900******************************************************************
001000 01  DIET-TABLE.
001100     05  DIE-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001200     05  DIE-ROW OCCURS 250 TIMES
001300                 INDEXED BY DIE-IDX.
001400         10  DIE-DISEASE-NAME        PIC X(60).
001500         10  DIE-LIST-RAW            PIC X(500).
001600         10  DIE-LIST.
001700             15  DIE-ITEM OCCURS 10 TIMES
001800                          INDEXED BY DIE-ITEM-IDX
001900                          PIC X(60).
002000         10  DIE-ITEM-CNT            PIC S9(2) COMP.
002100         10  FILLER                  PIC X(10).
