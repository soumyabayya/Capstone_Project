000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOCLOOKUP.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/08/88.
000700 DATE-COMPILED. 07/08/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RETURNS THE RECOMMENDED SPECIALIST
001400*          FOR A PREDICTED DISEASE NAME.  THE DISEASE-TO-
001500*          SPECIALIST MAPPING IS A FIXED, SHOP-MAINTAINED LIST
001600*          AND IS CARRIED HERE AS AN INTERNAL TABLE RATHER THAN
001700*          A DB2 TABLE - THERE IS NO HEALTH_PLAN/PROVIDER TYPE
001800*          LOOKUP FOR THIS JOB STREAM.  A BLANK DISEASE NAME, OR
001900*          ONE NOT FOUND IN THE TABLE, DEFAULTS TO GENERAL
002000*          PHYSICIAN.  THE COMPARE IS AN EXACT STRING MATCH,
002100*          INCLUDING CASE AND PUNCTUATION, AGAINST THE DISEASE
002200*          NAME AS IT COMES OUT OF THE SYMPTOM DATASET.
002300*
002400*          CALLED FROM SYMMATCH PARAGRAPH 450-DOCTOR-RTN.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800******************************************************************
002900*    07/08/88  KMP  ORIGINAL - CHG# HS-5521 - REPLACES THE OLD    *
003000*                   PCTPROC DB2 STORED PROCEDURE, WHICH HAD NO   *
003100*                   EQUIVALENT NEED IN THIS JOB STREAM           *
003200*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
003300*                   REQUIRED - CHG# HS-7733                      *
003400*    08/19/04  TGD  ADDED THE MISSING HEPATITIS VARIANTS AND THE  *
003500*                   VERTIGO ROW THAT WERE LEFT OUT OF THE FIRST   *
003600*                   CUT OF THE TABLE - CHG# HS-5601               *
003700*    05/16/05  TGD  WS-GENERAL-PHYSICIAN WAS A LONE 01-LEVEL ITEM  *
003800*                   - MOVED TO A STANDALONE 77-LEVEL TO MATCH     *
003900*                   SHOP CONVENTION - CHG# HS-5741                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 77  WS-GENERAL-PHYSICIAN        PIC X(40)
005400         VALUE "General Physician".
005500*
005600 01  DOCTOR-TABLE-PAIRS.
005700     05 FILLER PIC X(80) VALUE "Fungal infection                        
005800-    "Dermatologist                           ".
005900     05 FILLER PIC X(80) VALUE "Allergy                                 
006000-    "Allergist                               ".
006100     05 FILLER PIC X(80) VALUE "Common Cold                             
006200-    "General Physician                       ".
006300     05 FILLER PIC X(80) VALUE "Malaria                                 
006400-    "General Physician                       ".
006500     05 FILLER PIC X(80) VALUE "Dengue                                  
006600-    "General Physician                       ".
006700     05 FILLER PIC X(80) VALUE "Typhoid                                 
006800-    "General Physician                       ".
006900     05 FILLER PIC X(80) VALUE "Chicken pox                             
007000-    "General Physician                       ".
007100     05 FILLER PIC X(80) VALUE "AIDS                                    
007200-    "Infectious Disease Specialist           ".
007300     05 FILLER PIC X(80) VALUE "Tuberculosis                            
007400-    "Pulmonologist                           ".
007500     05 FILLER PIC X(80) VALUE "hepatitis A                             
007600-    "Hepatologist                            ".
007700     05 FILLER PIC X(80) VALUE "Hepatitis B                             
007800-    "Hepatologist                            ".
007900     05 FILLER PIC X(80) VALUE "Hepatitis C                             
008000-    "Hepatologist                            ".
008100     05 FILLER PIC X(80) VALUE "Hepatitis D                             
008200-    "Hepatologist                            ".
008300     05 FILLER PIC X(80) VALUE "Hepatitis E                             
008400-    "Hepatologist                            ".
008500     05 FILLER PIC X(80) VALUE "Alcoholic hepatitis                     
008600-    "Hepatologist                            ".
008700     05 FILLER PIC X(80) VALUE "Heart attack                            
008800-    "Cardiologist                            ".
008900     05 FILLER PIC X(80) VALUE "Hypertension                            
009000-    "Cardiologist                            ".
009100     05 FILLER PIC X(80) VALUE "Bradycardia                             
009200-    "Cardiologist                            ".
009300     05 FILLER PIC X(80) VALUE "Tachycardia                             
009400-    "Cardiologist                            ".
009500     05 FILLER PIC X(80) VALUE "GERD                                    
009600-    "Gastroenterologist                      ".
009700     05 FILLER PIC X(80) VALUE "Chronic cholestasis                     
009800-    "Gastroenterologist                      ".
009900     05 FILLER PIC X(80) VALUE "Peptic ulcer disease                    
010000-    "Gastroenterologist                      ".
010100     05 FILLER PIC X(80) VALUE "Gastroenteritis                         
010200-    "Gastroenterologist                      ".
010300     05 FILLER PIC X(80) VALUE "Jaundice                                
010400-    "Gastroenterologist                      ".
010500     05 FILLER PIC X(80) VALUE "Diabetes                                
010600-    "Endocrinologist                         ".
010700     05 FILLER PIC X(80) VALUE "Hyperthyroidism                         
010800-    "Endocrinologist                         ".
010900     05 FILLER PIC X(80) VALUE "Hypothyroidism                          
011000-    "Endocrinologist                         ".
011100     05 FILLER PIC X(80) VALUE "Hypoglycemia                            
011200-    "Endocrinologist                         ".
011300     05 FILLER PIC X(80) VALUE "Bronchial Asthma                        
011400-    "Pulmonologist                           ".
011500     05 FILLER PIC X(80) VALUE "Pneumonia                               
011600-    "Pulmonologist                           ".
011700     05 FILLER PIC X(80) VALUE "Migraine                                
011800-    "Neurologist                             ".
011900     05 FILLER PIC X(80) VALUE "Cervical spondylosis                    
012000-    "Orthopedist                             ".
012100     05 FILLER PIC X(80) VALUE "Paralysis (brain hemorrhage)            
012200-    "Neurologist                             ".
012300     05 FILLER PIC X(80) VALUE "(vertigo) Paroymsal  Positional Vertigo 
012400-    "ENT Specialist                          ".
012500     05 FILLER PIC X(80) VALUE "Osteoarthristis                         
012600-    "Orthopedist                             ".
012700     05 FILLER PIC X(80) VALUE "Arthritis                               
012800-    "Rheumatologist                          ".
012900     05 FILLER PIC X(80) VALUE "Acne                                    
013000-    "Dermatologist                           ".
013100     05 FILLER PIC X(80) VALUE "Impetigo                                
013200-    "Dermatologist                           ".
013300     05 FILLER PIC X(80) VALUE "Psoriasis                               
013400-    "Dermatologist                           ".
013500     05 FILLER PIC X(80) VALUE "Urinary tract infection                 
013600-    "Urologist                               ".
013700     05 FILLER PIC X(80) VALUE "Dimorphic hemmorhoids(piles)            
013800-    "Proctologist                            ".
013900     05 FILLER PIC X(80) VALUE "Depression                              
014000-    "Psychiatrist                            ".
014100     05 FILLER PIC X(80) VALUE "Anxiety                                 
014200-    "Psychiatrist                            ".
014300*
014400 01  DOCTOR-TABLE REDEFINES DOCTOR-TABLE-PAIRS.
014500     05  DOC-ENTRY OCCURS 43 TIMES INDEXED BY DOC-IDX.
014600         10  DOC-DISEASE-NAME        PIC X(40).
014700         10  DOC-SPECIALIST-NAME     PIC X(40).
014800*
014900 01  DOCTOR-TABLE-FLAT REDEFINES DOCTOR-TABLE-PAIRS.
015000     05  FILLER                  PIC X(3440).
015100*
015200 01  DOCTOR-TABLE-CHAR-VIEW REDEFINES DOCTOR-TABLE-PAIRS.
015300     05  DOC-TABLE-CHAR OCCURS 3440 TIMES
015400                     INDEXED BY DOC-CHAR-IDX
015500                     PIC X(01).
015600*
015700 LINKAGE SECTION.
015800 01  DISEASE-NAME-IN                 PIC X(60).
015900 01  DOCTOR-NAME-OUT                 PIC X(40).
016000*
016100 PROCEDURE DIVISION USING DISEASE-NAME-IN, DOCTOR-NAME-OUT.
016200 0000-MAINLINE.
016300     MOVE WS-GENERAL-PHYSICIAN TO DOCTOR-NAME-OUT.
016400*
016500     IF DISEASE-NAME-IN = SPACES
016600         GOBACK.
016700*
016800     SET DOC-IDX TO 1.
016900     SEARCH DOC-ENTRY
017000         AT END
017100             CONTINUE
017200         WHEN DOC-DISEASE-NAME(DOC-IDX) = DISEASE-NAME-IN
017300             MOVE DOC-SPECIALIST-NAME(DOC-IDX) TO DOCTOR-NAME-OUT
017400     END-SEARCH.
017500*
017600     GOBACK.
