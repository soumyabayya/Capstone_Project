000100 IDENTIFICATION DIVISION.
000200*************************************************************************
000300 PROGRAM-ID.  SYMRPT.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/19/88.
000700 DATE-COMPILED. 07/19/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*************************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE THIRD AND FINAL STEP OF THE SYMPTOM-
001400*          MATCHING SUITE.  IT READS THE PREDOUT HAND-OFF FILE WRITTEN
001500*          BY SYMMATCH AND PRODUCES THE PRINTED PREDICTION REPORT - ONE
001600*          DETAIL LINE PER PATIENT ENCOUNTER SHOWING THE ENCOUNTER
001700*          NUMBER, MATCHED-SYMPTOM COUNT, PREDICTED DISEASE, RECOMMENDED
001800*          DOCTOR AND PREDICTION SCORE, PAGED AND HEADED IN THE SAME
001900*          STYLE AS PATLIST, PLUS A FINAL TOTALS LINE FROM THE PREDOUT
002000*          TRAILER RECORD.
002100*
002200*              INPUT FILE    -   PREDICTION OUTPUT   - UT-S-PREDOUT
002300*              OUTPUT FILE   -   PREDICTION REPORT    - UT-S-SYMPRNT
002400*              DUMP FILE     -   SYSOUT
002500*
002600*************************************************************************
002700*    CHANGE LOG
002800*************************************************************************
002900*    07/19/88  KMP  ORIGINAL - CHG# HS-5523                            *
003000*    04/02/91  JS   WIDENED PREDICTED-DISEASE COLUMN - ORIGINAL 40     *
003100*                   BYTES TRUNCATED LONGER DISEASE NAMES - CHG# HS-6011*
003200*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED    *
003300*                   - CHG# HS-7734                                    *
003400*    09/02/04  TGD  ADDED BLANK-PREDICTION RATE TO THE TOTALS LINE     *
003500*                   - CHG# HS-5591                                    *
003600*    05/16/05  TGD  MORE-PREDOUT-SW/WS-TRAILER-SEEN-SW WERE BURIED     *
003700*                   IN TWO-FIELD 01-GROUPS - MOVED TO STANDALONE       *
003800*                   77-LEVELS TO MATCH SHOP CONVENTION - CHG# HS-5741  *
003900*************************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100*
005200     SELECT PREDOUT
005300     ASSIGN TO UT-S-PREDOUT
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS PRFCODE.
005600*
005700     SELECT SYMPRNT
005800     ASSIGN TO UT-S-SYMPRNT
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS RPFCODE.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                  PIC X(130).
007100*
007200 FD  PREDOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 934 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS PREDICTION-OUTPUT-REC.
007800     COPY PREDOUT.
007900*
008000 FD  SYMPRNT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RPT-REC.
008600 01  RPT-REC                     PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  PRFCODE                 PIC X(02).
009100         88 CODE-GOOD-PR         VALUE "00".
009200         88 CODE-EOF-PR          VALUE "10".
009300     05  RPFCODE                 PIC X(02).
009400         88 CODE-GOOD-RP         VALUE "00".
009500     05  FILLER                  PIC X(08).
009600*
009700 77  MORE-PREDOUT-SW             PIC X(01) VALUE "Y".
009800     88  NO-MORE-PREDOUT         VALUE "N".
009900*
010000 77  WS-TRAILER-SEEN-SW          PIC X(01) VALUE "N".
010100     88  WS-TRAILER-SEEN         VALUE "Y".
010200*
010300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010400     05  WS-LINES                PIC S9(4) COMP VALUE 99.
010500     05  WS-PAGES                PIC S9(4) COMP VALUE 1.
010600     05  WS-DETAIL-CNT           PIC 9(9)  COMP.
010700     05  FILLER                  PIC X(10).
010800*
010900 01  WS-CURRENT-DATE-FIELDS.
011000     05  WS-CURRENT-DATE.
011100         10  WS-CURRENT-YY       PIC 9(02).
011200         10  WS-CURRENT-MM       PIC 9(02).
011300         10  WS-CURRENT-DD       PIC 9(02).
011400     05  FILLER                  PIC X(06).
011500*
011600 01  WS-HDR-REC.
011700     05  FILLER                  PIC X(01) VALUE SPACE.
011800     05  HDR-DATE.
011900         10  HDR-MM              PIC 9(02).
012000         10  DASH-1              PIC X(01) VALUE "/".
012100         10  HDR-DD              PIC 9(02).
012200         10  DASH-2              PIC X(01) VALUE "/".
012300         10  HDR-YY              PIC 9(02).
012400     05  FILLER                  PIC X(20) VALUE SPACES.
012500     05  FILLER                  PIC X(50) VALUE
012600         "SYMPTOM MATCHER - PATIENT PREDICTION REPORT".
012700     05  FILLER                  PIC X(26) VALUE
012800         "PAGE NUMBER:" JUSTIFIED RIGHT.
012900     05  PAGE-NBR-O              PIC ZZ9.
013000     05  FILLER                  PIC X(02) VALUE SPACES.
013100*
013200 01  WS-HDR-REC-ALT REDEFINES WS-HDR-REC.
013300     05  FILLER                  PIC X(106).
013400     05  HDR-PAGE-DIGITS         PIC X(03).
013500     05  FILLER                  PIC X(01).
013600*
013700 01  WS-COLM-HDR-REC.
013800     05  FILLER                  PIC X(01) VALUE SPACE.
013900     05  FILLER                  PIC X(10) VALUE "ENCOUNTER".
014000     05  FILLER                  PIC X(08) VALUE "MATCHED".
014100     05  FILLER                  PIC X(62) VALUE "PREDICTED DISEASE".
014200     05  FILLER                  PIC X(42) VALUE "RECOMMENDED DOCTOR".
014300     05  FILLER                  PIC X(08) VALUE "SCORE".
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500*
014600 01  WS-PRED-DETAIL-REC.
014700     05  FILLER                  PIC X(01) VALUE SPACE.
014800     05  PDR-ENCOUNTER-NO-O      PIC ZZZZZ9.
014900     05  FILLER                  PIC X(04) VALUE SPACES.
015000     05  PDR-MATCHED-COUNT-O     PIC Z9.
015100     05  FILLER                  PIC X(06) VALUE SPACES.
015200     05  PDR-PREDICTED-DISEASE-O PIC X(60).
015300     05  FILLER                  PIC X(02) VALUE SPACES.
015400     05  PDR-RECOMMEND-DOCTOR-O  PIC X(40).
015500     05  FILLER                  PIC X(02) VALUE SPACES.
015600     05  PDR-PREDICTION-SCORE-O  PIC 9.9999.
015700     05  FILLER                  PIC X(01) VALUE SPACE.
015800*
015900 01  WS-PRED-DETAIL-ALT REDEFINES WS-PRED-DETAIL-REC.
016000     05  FILLER                  PIC X(01).
016100     05  PDR-ENC-DISPLAY         PIC X(06).
016200     05  FILLER                  PIC X(123).
016300*
016400 01  WS-BLANK-LINE.
016500     05  FILLER                  PIC X(132) VALUE SPACES.
016600*
016700 01  WS-TOTALS-REC.
016800     05  FILLER                  PIC X(02) VALUE SPACES.
016900     05  FILLER                  PIC X(22) VALUE
017000         "TOTAL ENCOUNTERS: ".
017100     05  TOT-ENCOUNTER-CNT-O     PIC ZZZ,ZZZ,ZZ9.
017200     05  FILLER                  PIC X(04) VALUE SPACES.
017300     05  FILLER                  PIC X(20) VALUE
017400         "BLANK PREDICTIONS: ".
017500     05  TOT-BLANK-PRED-CNT-O    PIC ZZZ,ZZZ,ZZ9.
017600     05  FILLER                  PIC X(62) VALUE SPACES.
017700*
017800 01  WS-TOTALS-ALT REDEFINES WS-TOTALS-REC.
017900     05  FILLER                  PIC X(132).
018000*
018100 COPY ABENDREC.
018200*
018300 LINKAGE SECTION.
018400*
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-PREDOUT
018900                OR WS-TRAILER-SEEN.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300*
019400******************************************************************
019500*    000-HOUSEKEEPING THRU 000-EXIT
019600*    OPENS THE FILES, SETS THE REPORT DATE AND PRIMES THE FIRST
019700*    PAGE HEADING.
019800******************************************************************
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB SYMRPT ********".
020200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300     MOVE 99 TO WS-LINES.
020400     MOVE 1 TO WS-PAGES.
020500     ACCEPT WS-CURRENT-DATE FROM DATE.
020600     MOVE WS-CURRENT-MM TO HDR-MM.
020700     MOVE WS-CURRENT-DD TO HDR-DD.
020800     MOVE WS-CURRENT-YY TO HDR-YY.
020900     OPEN OUTPUT SYSOUT.
021000     OPEN INPUT PREDOUT.
021100     OPEN OUTPUT SYMPRNT.
021200     PERFORM 900-READ-PREDOUT THRU 900-EXIT.
021300     IF NO-MORE-PREDOUT
021400         MOVE "** PREDOUT FILE IS EMPTY" TO ABEND-REASON
021500         GO TO 1000-ABEND-RTN.
021600 000-EXIT.
021700     EXIT.
021800*
021900******************************************************************
022000*    100-MAINLINE THRU 100-EXIT
022100*    DRIVES ONE PREDICTION DETAIL RECORD AT A TIME UNTIL THE
022200*    TRAILER RECORD IS REACHED.
022300******************************************************************
022400 100-MAINLINE.
022500     MOVE "100-MAINLINE" TO PARA-NAME.
022600     IF PRD-TRAILER-REC
022700         MOVE "Y" TO WS-TRAILER-SEEN-SW
022800     ELSE
022900         PERFORM 300-PAT-DETAIL THRU 300-EXIT
023000         PERFORM 900-READ-PREDOUT THRU 900-EXIT
023100     END-IF.
023200 100-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*    300-PAT-DETAIL THRU 300-EXIT
023700*    FORMATS AND WRITES ONE DETAIL LINE FOR A SINGLE ENCOUNTER.
023800******************************************************************
023900 300-PAT-DETAIL.
024000     MOVE "300-PAT-DETAIL" TO PARA-NAME.
024100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
024200     MOVE PRD-ENCOUNTER-NO TO PDR-ENCOUNTER-NO-O.
024300     MOVE PRD-MATCHED-SYMPTOM-COUNT TO PDR-MATCHED-COUNT-O.
024400     MOVE PRD-PREDICTED-DISEASE TO PDR-PREDICTED-DISEASE-O.
024500     MOVE PRD-RECOMMENDED-DOCTOR TO PDR-RECOMMEND-DOCTOR-O.
024600     MOVE PRD-PREDICTION-SCORE TO PDR-PREDICTION-SCORE-O.
024700     WRITE RPT-REC FROM WS-PRED-DETAIL-REC
024800         AFTER ADVANCING 1.
024900     ADD 1 TO WS-LINES.
025000     ADD 1 TO WS-DETAIL-CNT.
025100 300-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*    600-PAGE-BREAK / 700-WRITE-PAGE-HDR / 720-WRITE-COLM-HDR /
025600*    790-CHECK-PAGINATION THRU THEIR OWN -EXIT
025700*    SAME PAGE-BREAK / HEADING IDIOM AS PATLIST.
025800******************************************************************
025900 600-PAGE-BREAK.
026000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
026100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
026200 600-EXIT.
026300     EXIT.
026400*
026500 700-WRITE-PAGE-HDR.
026600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
026700     MOVE WS-PAGES TO PAGE-NBR-O.
026800     WRITE RPT-REC FROM WS-HDR-REC
026900         AFTER ADVANCING NEXT-PAGE.
027000     WRITE RPT-REC FROM WS-BLANK-LINE
027100         AFTER ADVANCING 1.
027200     ADD 1 TO WS-PAGES.
027300     MOVE 2 TO WS-LINES.
027400 700-EXIT.
027500     EXIT.
027600*
027700 720-WRITE-COLM-HDR.
027800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
027900     WRITE RPT-REC FROM WS-COLM-HDR-REC
028000         AFTER ADVANCING 1.
028100     WRITE RPT-REC FROM WS-BLANK-LINE
028200         AFTER ADVANCING 1.
028300     ADD 2 TO WS-LINES.
028400 720-EXIT.
028500     EXIT.
028600*
028700 790-CHECK-PAGINATION.
028800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
028900     IF WS-LINES > 55
029000         PERFORM 600-PAGE-BREAK THRU 600-EXIT
029100     END-IF.
029200 790-EXIT.
029300     EXIT.
029400*
029500******************************************************************
029600*    950-WRITE-TOTALS THRU 950-EXIT
029700*    WRITES THE FINAL TOTALS LINE FROM THE PREDOUT TRAILER RECORD.
029800******************************************************************
029900 950-WRITE-TOTALS.
030000     MOVE "950-WRITE-TOTALS" TO PARA-NAME.
030100     WRITE RPT-REC FROM WS-BLANK-LINE
030200         AFTER ADVANCING 1.
030300     MOVE PTR-IN-RECORD-COUNT TO TOT-ENCOUNTER-CNT-O.
030400     MOVE PTR-IN-BLANK-PRED-COUNT TO TOT-BLANK-PRED-CNT-O.
030500     WRITE RPT-REC FROM WS-TOTALS-REC
030600         AFTER ADVANCING 1.
030700 950-EXIT.
030800     EXIT.
030900*
031000******************************************************************
031100*    999-CLEANUP THRU 999-EXIT
031200*    WRITES THE TOTALS LINE, CLOSES THE FILES, AND DISPLAYS THE
031300*    END-OF-JOB COUNTS.
031400******************************************************************
031500 999-CLEANUP.
031600     MOVE "999-CLEANUP" TO PARA-NAME.
031700     IF NOT WS-TRAILER-SEEN
031800         MOVE "** PREDOUT FILE HAS NO TRAILER RECORD" TO ABEND-REASON
031900         GO TO 1000-ABEND-RTN.
032000     IF PTR-IN-RECORD-COUNT NOT = WS-DETAIL-CNT
032100         MOVE "** PREDOUT RECORD COUNT OUT OF BALANCE" TO ABEND-REASON
032200         MOVE PTR-IN-RECORD-COUNT TO EXPECTED-VAL
032300         MOVE WS-DETAIL-CNT TO ACTUAL-VAL
032400         GO TO 1000-ABEND-RTN.
032500     PERFORM 950-WRITE-TOTALS THRU 950-EXIT.
032600     CLOSE PREDOUT, SYMPRNT, SYSOUT.
032700     DISPLAY "** DETAIL LINES WRITTEN **".
032800     DISPLAY WS-DETAIL-CNT.
032900     DISPLAY "******** NORMAL END OF JOB SYMRPT ********".
033000 999-EXIT.
033100     EXIT.
033200*
033300 900-READ-PREDOUT.
033400     READ PREDOUT
033500         AT END
033600         MOVE "N" TO MORE-PREDOUT-SW
033700     END-READ.
033800 900-EXIT.
033900     EXIT.
034000*
034100 1000-ABEND-RTN.
034200     WRITE SYSOUT-REC FROM ABEND-REC.
034300     CLOSE PREDOUT, SYMPRNT, SYSOUT.
034400     DISPLAY "*** ABNORMAL END OF JOB - SYMRPT ***" UPON CONSOLE.
034500     DIVIDE ZERO-VAL INTO ONE-VAL.
