000100******************************************************************
000200*    COPYBOOK    DISDESC                                         *
000300*    DISEASE DESCRIPTION TABLE - ONE ENTRY PER DISEASE NAME,      *
000400*    BUILT BY SYMMATCH FROM THE RAW DESCRIPTION ROWS SYMLOAD      *
000500*    WROTE TO SYMXTRCT.  LAST ROW FOR A GIVEN DISEASE-NAME        *
000600*    REPLACES ANY EARLIER ENTRY (MAP-PUT SEMANTICS - SEE          *
000650*    SYMMATCH PARAGRAPH 062-STORE-DESC).                          *
000700******************************************************************
000800*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
000900******************************************************************
001000 01  DESCRIPTION-TABLE.
001100     05  DSD-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001200     05  DSD-ROW OCCURS 250 TIMES
001300                 INDEXED BY DSD-IDX.
001400         10  DSD-DISEASE-NAME        PIC X(60).
001500         10  DSD-DESCRIPTION         PIC X(500).
001600         10  FILLER                  PIC X(10).
