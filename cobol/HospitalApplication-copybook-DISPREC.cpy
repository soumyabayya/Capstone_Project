000100******************************************************************
000200*    COPYBOOK    DISPREC                                         *
000300*    DISEASE PRECAUTION TABLE - ONE ENTRY PER DISEASE NAME,       *
000400*    BUILT BY SYMMATCH FROM THE RAW PRECAUTION ROWS SYMLOAD       *
000500*    WROTE TO SYMXTRCT.  LAST ROW FOR A GIVEN DISEASE-NAME        *
000600*    REPLACES ANY EARLIER ENTRY (MAP-PUT SEMANTICS - SEE          *
000650*    SYMMATCH PARAGRAPH 066-STORE-PREC).                          *
000700******************************************************************
000800*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
000900******************************************************************
001000 01  PRECAUTION-TABLE.
001100     05  PRC-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001200     05  PRC-ROW OCCURS 250 TIMES
001300                 INDEXED BY PRC-IDX.
001400         10  PRC-DISEASE-NAME        PIC X(60).
001500         10  PRC-ITEM OCCURS 4 TIMES
001600                      INDEXED BY PRC-ITEM-IDX
001700                      PIC X(60).
001800         10  FILLER                  PIC X(10).
