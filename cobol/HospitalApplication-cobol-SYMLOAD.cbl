000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYMLOAD.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/11/88.
000700 DATE-COMPILED. 07/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE SIX SYMPTOM-MATCHING REFERENCE
001400*          CSV FILES (SYMPTOMS, DESCRIPTION, MEDICATIONS,
001500*          PRECAUTIONS, DIETS, WORKOUTS) AND EXTRACTS EACH INTO A
001600*          SINGLE HAND-OFF FILE, SYMXTRCT, FOR THE SYMMATCH JOB
001700*          STEP TO LOAD INTO WORKING STORAGE.  THIS IS THE SAME
001800*          "EXTRACT STEP WRITES A BALANCED HAND-OFF FILE, NEXT
001900*          STEP READS IT" SHAPE AS THE DAILY CHARGES SUITE.
002000*
002100*          EACH CSV'S HEADER LINE (FIRST PHYSICAL RECORD) IS
002200*          SKIPPED.  FIELDS ARE SPLIT ON COMMA, HONORING DOUBLE-
002300*          QUOTE QUOTING (A QUOTE TOGGLES IN-QUOTES STATE; A
002400*          COMMA INSIDE QUOTES IS NOT A FIELD SEPARATOR).
002500*
002600               INPUT FILE    -   SYMPTOMS CSV    - UT-S-SYMCSV
002700               INPUT FILE    -   DESCRIPTION CSV - UT-S-DESCSV
002800               INPUT FILE    -   MEDICATIONS CSV - UT-S-MEDCSV
002900               INPUT FILE    -   PRECAUTIONS CSV - UT-S-PRECSV
003000               INPUT FILE    -   DIETS CSV       - UT-S-DIECSV
003100               INPUT FILE    -   WORKOUTS CSV    - UT-S-WRKCSV
003200               OUTPUT FILE   -   SYMXTRCT        - UT-S-SYMXTRT
003300               DUMP FILE     -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG
003700******************************************************************
003800*    07/11/88  KMP  ORIGINAL - CHG# HS-5521                      *
003900*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
004000*                   REQUIRED - CHG# HS-7733                      *
004100*    09/02/04  TGD  WORKOUTS.CSV REQUIRES AT LEAST 4 FIELDS PER   *
004200*                   ROW OR THE ROW IS SKIPPED - CHG# HS-5590      *
004300*    03/05/05  TGD  300-PARSE-CSV-LINE WAS ONLY TRIMMING TRAILING *
004400*                   BLANKS - A SPACE AFTER A COMMA IN THE SOURCE  *
004500*                   CSV CAME THROUGH AS A LEADING BLANK ON THE    *
004600*                   NEXT FIELD AND FAILED EVERY DOWNSTREAM EXACT  *
004700*                   MATCH IN SYMMATCH - 310-SCAN-ONE-CSV-CHAR NOW *
004800*                   SKIPS LEADING BLANKS TOO - CHG# HS-5711       *
004900*    05/16/05  TGD  OFCODE AND THE MORE-DATA/HEADER/QUOTE/KEEP-ROW *
005000*                   SWITCHES WERE BURIED IN TWO-FIELD 01-GROUPS - *
005100*                   MOVED TO STANDALONE 77-LEVELS TO MATCH SHOP   *
005200*                   CONVENTION - CHG# HS-5741                    *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500*
006600     SELECT SYMCSV
006700     ASSIGN TO UT-S-SYMCSV
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000*
007100     SELECT DESCSV
007200     ASSIGN TO UT-S-DESCSV
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS OFCODE.
007500*
007600     SELECT MEDCSV
007700     ASSIGN TO UT-S-MEDCSV
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS OFCODE.
008000*
008100     SELECT PRECSV
008200     ASSIGN TO UT-S-PRECSV
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS OFCODE.
008500*
008600     SELECT DIECSV
008700     ASSIGN TO UT-S-DIECSV
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000*
009100     SELECT WRKCSV
009200     ASSIGN TO UT-S-WRKCSV
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500*
009600     SELECT SYMXTRT
009700     ASSIGN TO UT-S-SYMXTRT
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS OFCODE.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC                  PIC X(130).
011000*
011100 FD  SYMCSV
011200     RECORDING MODE IS V
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 1 TO 500 CHARACTERS
011500     DATA RECORD IS SYMCSV-REC.
011600 01  SYMCSV-REC                  PIC X(500).
011700*
011800 FD  DESCSV
011900     RECORDING MODE IS V
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 1 TO 500 CHARACTERS
012200     DATA RECORD IS DESCSV-REC.
012300 01  DESCSV-REC                  PIC X(500).
012400*
012500 FD  MEDCSV
012600     RECORDING MODE IS V
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 1 TO 500 CHARACTERS
012900     DATA RECORD IS MEDCSV-REC.
013000 01  MEDCSV-REC                  PIC X(500).
013100*
013200 FD  PRECSV
013300     RECORDING MODE IS V
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 1 TO 500 CHARACTERS
013600     DATA RECORD IS PRECSV-REC.
013700 01  PRECSV-REC                  PIC X(500).
013800*
013900 FD  DIECSV
014000     RECORDING MODE IS V
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 1 TO 500 CHARACTERS
014300     DATA RECORD IS DIECSV-REC.
014400 01  DIECSV-REC                  PIC X(500).
014500*
014600 FD  WRKCSV
014700     RECORDING MODE IS V
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 1 TO 500 CHARACTERS
015000     DATA RECORD IS WRKCSV-REC.
015100 01  WRKCSV-REC                  PIC X(500).
015200*
015300 FD  SYMXTRT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 1200 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS SYMPTOM-EXTRACT-REC.
015900     COPY SYMXTRCT.
016000*
016100 WORKING-STORAGE SECTION.
016200 77  OFCODE                      PIC X(02).
016300     88 CODE-GOOD                VALUE "00".
016400     88 CODE-EOF                 VALUE "10".
016500*
016600 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
016700     88  NO-MORE-DATA            VALUE "N".
016800*
016900 77  HEADER-SKIPPED-SW           PIC X(01) VALUE "N".
017000     88  HEADER-IS-SKIPPED       VALUE "Y".
017100*
017200 77  WS-IN-QUOTES-SW             PIC X(01) VALUE "N".
017300     88  WS-IN-QUOTES            VALUE "Y".
017400*
017500 77  WS-KEEP-ROW-SW              PIC X(01) VALUE "Y".
017600     88  WS-KEEP-ROW             VALUE "Y".
017700*
017800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017900     05  WS-SYMPTOM-COUNT        PIC 9(9) COMP.
018000     05  WS-DESCRIPTION-COUNT    PIC 9(9) COMP.
018100     05  WS-MEDICATION-COUNT     PIC 9(9) COMP.
018200     05  WS-PRECAUTION-COUNT     PIC 9(9) COMP.
018300     05  WS-DIET-COUNT           PIC 9(9) COMP.
018400     05  WS-WORKOUT-COUNT        PIC 9(9) COMP.
018500     05  WS-RAW-POS              PIC S9(4) COMP.
018600     05  WS-OUT-POS              PIC S9(4) COMP.
018700     05  WS-SYMP-SUB             PIC S9(4) COMP.
018800     05  WS-KEPT-SUB             PIC S9(4) COMP.
018900     05  FILLER                  PIC X(10).
019000*
019100 01  MISC-FIELDS.
019200     05  WS-SCAN-CHAR            PIC X(01).
019300     05  WS-RAW-TEXT             PIC X(500).
019400     05  WS-RAW-TEXT-CHARS REDEFINES WS-RAW-TEXT.
019500         10  RAW-CHAR OCCURS 500 TIMES
019600                      INDEXED BY RAW-IDX
019700                      PIC X(01).
019800     05  WS-NORMAL-TEXT          PIC X(500).
019900     05  WS-NORMAL-TEXT-CHARS REDEFINES WS-NORMAL-TEXT.
020000         10  NORM-CHAR OCCURS 500 TIMES
020100                      INDEXED BY NORM-IDX
020200                      PIC X(01).
020300*
020400 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
020500     05  FILLER                  PIC X(1001).
020600*
020700 01  WS-CSV-LINE                 PIC X(500).
020800 01  WS-CSV-LINE-CHARS REDEFINES WS-CSV-LINE.
020900     05  CSV-CHAR OCCURS 500 TIMES
021000                  INDEXED BY CSV-IDX
021100                  PIC X(01).
021200*
021300 01  WS-CSV-FIELD-TABLE.
021400     05  WS-CSV-FIELD-CNT        PIC S9(4) COMP.
021500     05  WS-CSV-FIELD-ENTRY OCCURS 20 TIMES
021600                     INDEXED BY CSV-FLD-IDX.
021700         10  WS-CSV-FIELD-TEXT       PIC X(500).
021800*
021900 01  WS-CSV-FIELD-CHAR-VIEW REDEFINES WS-CSV-FIELD-TABLE.
022000     05  FILLER                  PIC X(04).
022100     05  WS-CSV-FIELD-CHAR-ENTRY OCCURS 20 TIMES
022200                     INDEXED BY CSV-FC-FLD-IDX.
022300         10  WS-CSV-FIELD-CHAR OCCURS 500 TIMES
022400                         INDEXED BY CSV-FC-IDX
022500                         PIC X(01).
022600*
022700 01  WS-KEPT-SYMPTOM-LIST.
022800     05  WS-KEPT-SYMPTOM OCCURS 17 TIMES
022900                 INDEXED BY WS-KEPT-SYM-IDX
023000                 PIC X(40).
023100     05  FILLER                  PIC X(10).
023200*
023300 01  WS-KEPT-ITEM-LIST.
023400     05  WS-KEPT-ITEM OCCURS 10 TIMES
023500                 INDEXED BY WS-KEPT-ITEM-IDX
023600                 PIC X(60).
023700     05  FILLER                  PIC X(10).
023800*
023900 COPY ABENDREC.
024000*
024100 LINKAGE SECTION.
024200*
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 110-LOAD-SYMPTOMS THRU 110-EXIT.
024600     PERFORM 130-LOAD-DESCRIPTION THRU 130-EXIT.
024700     PERFORM 140-LOAD-MEDICATIONS THRU 140-EXIT.
024800     PERFORM 150-LOAD-PRECAUTIONS THRU 150-EXIT.
024900     PERFORM 160-LOAD-DIETS THRU 160-EXIT.
025000     PERFORM 170-LOAD-WORKOUTS THRU 170-EXIT.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.
025400*
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB SYMLOAD ********".
025800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025900     OPEN OUTPUT SYSOUT.
026000     OPEN OUTPUT SYMXTRT.
026100 000-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500*    110-LOAD-SYMPTOMS THRU 110-EXIT
026600*    READS SYMPTOMS.CSV.  DISEASE = FIELD(2), SYMPTOMS =
026700*    FIELD(3) THRU FIELD(CNT), DROPPING EMPTY AND "NULL" ENTRIES.
026800*    ROW KEPT ONLY IF DISEASE NON-BLANK AND AT LEAST ONE SYMPTOM
026900*    SURVIVED THE FILTER.
027000******************************************************************
027100 110-LOAD-SYMPTOMS.
027200     MOVE "110-LOAD-SYMPTOMS" TO PARA-NAME.
027300     OPEN INPUT SYMCSV.
027400     MOVE "N" TO HEADER-SKIPPED-SW.
027500     MOVE "Y" TO MORE-DATA-SW.
027600     PERFORM 900-READ-SYMCSV THRU 900-EXIT.
027700     PERFORM 115-ONE-SYMPTOM-ROW THRU 115-EXIT
027800             UNTIL NO-MORE-DATA.
027900     CLOSE SYMCSV.
028000 110-EXIT.
028100     EXIT.
028200*
028300 115-ONE-SYMPTOM-ROW.
028400     IF NOT HEADER-IS-SKIPPED
028500         MOVE "Y" TO HEADER-SKIPPED-SW
028600     ELSE
028700         MOVE SYMCSV-REC TO WS-CSV-LINE
028800         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
028900         IF WS-CSV-FIELD-CNT > 1
029000            AND WS-CSV-FIELD-TEXT(2) NOT = SPACES
029100             INITIALIZE SYMPTOM-ROW-REC
029200             MOVE WS-CSV-FIELD-TEXT(2) TO SYR-DISEASE-NAME
029300                                       IN SYMPTOM-ROW-REC
029400             MOVE 0 TO WS-SYMP-SUB
029500             PERFORM 117-KEEP-ONE-SYMPTOM THRU 117-EXIT
029600                     VARYING CSV-FLD-IDX FROM 3 BY 1
029700                     UNTIL CSV-FLD-IDX > WS-CSV-FIELD-CNT
029800                        OR WS-SYMP-SUB = 17
029900             IF WS-SYMP-SUB > 0
030000                 MOVE "S" TO SXT-RECORD-TYPE
030100                              IN SYMPTOM-ROW-REC
030200                 ADD 1 TO WS-SYMPTOM-COUNT
030300                 MOVE WS-SYMPTOM-COUNT TO SYR-ROW-INDEX
030400                                       IN SYMPTOM-ROW-REC
030500                 WRITE SYMPTOM-EXTRACT-REC
030600                        FROM SYMPTOM-ROW-REC
030700             END-IF
030800         END-IF.
030900     PERFORM 900-READ-SYMCSV THRU 900-EXIT.
031000 115-EXIT.
031100     EXIT.
031200*
031300 117-KEEP-ONE-SYMPTOM.
031400     MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX) TO WS-RAW-TEXT.
031500     IF WS-RAW-TEXT NOT = SPACES
031600        AND WS-RAW-TEXT NOT = "null"
031700         ADD 1 TO WS-SYMP-SUB
031800         MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX)
031900                   TO SYR-SYMPTOM(WS-SYMP-SUB) IN SYMPTOM-ROW-REC
032000     END-IF.
032100 117-EXIT.
032200     EXIT.
032300*
032400******************************************************************
032500*    130-LOAD-DESCRIPTION THRU 130-EXIT
032600*    READS DESCRIPTION.CSV.  DISEASE = FIELD(1), DESCRIPTION =
032700*    FIELD(2).  ROW KEPT ONLY IF BOTH ARE NON-BLANK.
032800******************************************************************
032900 130-LOAD-DESCRIPTION.
033000     MOVE "130-LOAD-DESCRIPTION" TO PARA-NAME.
033100     OPEN INPUT DESCSV.
033200     MOVE "N" TO HEADER-SKIPPED-SW.
033300     MOVE "Y" TO MORE-DATA-SW.
033400     PERFORM 901-READ-DESCSV THRU 901-EXIT.
033500     PERFORM 135-ONE-DESC-ROW THRU 135-EXIT
033600             UNTIL NO-MORE-DATA.
033700     CLOSE DESCSV.
033800 130-EXIT.
033900     EXIT.
034000*
034100 135-ONE-DESC-ROW.
034200     IF NOT HEADER-IS-SKIPPED
034300         MOVE "Y" TO HEADER-SKIPPED-SW
034400     ELSE
034500         MOVE DESCSV-REC TO WS-CSV-LINE
034600         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
034700         IF WS-CSV-FIELD-CNT > 1
034800            AND WS-CSV-FIELD-TEXT(1) NOT = SPACES
034900            AND WS-CSV-FIELD-TEXT(2) NOT = SPACES
035000             MOVE "N" TO SXT-RECORD-TYPE IN DESCRIPTION-ROW-REC
035100             MOVE WS-CSV-FIELD-TEXT(1) TO DSR-DISEASE-NAME
035200             MOVE WS-CSV-FIELD-TEXT(2) TO DSR-DESCRIPTION
035300             ADD 1 TO WS-DESCRIPTION-COUNT
035400             WRITE SYMPTOM-EXTRACT-REC FROM DESCRIPTION-ROW-REC
035500         END-IF.
035600     PERFORM 901-READ-DESCSV THRU 901-EXIT.
035700 135-EXIT.
035800     EXIT.
035900*
036000******************************************************************
036100*    140-LOAD-MEDICATIONS THRU 140-EXIT
036200*    READS MEDICATIONS.CSV.  DISEASE = FIELD(1), RAW LIST STRING
036300*    = FIELD(2).  THE RAW STRING IS STRIPPED OF BRACKETS/QUOTES
036400*    AND SPLIT ON COMMA VIA 315-STRIP-AND-SPLIT.
036500******************************************************************
036600 140-LOAD-MEDICATIONS.
036700     MOVE "140-LOAD-MEDICATIONS" TO PARA-NAME.
036800     OPEN INPUT MEDCSV.
036900     MOVE "N" TO HEADER-SKIPPED-SW.
037000     MOVE "Y" TO MORE-DATA-SW.
037100     PERFORM 902-READ-MEDCSV THRU 902-EXIT.
037200     PERFORM 145-ONE-MED-ROW THRU 145-EXIT
037300             UNTIL NO-MORE-DATA.
037400     CLOSE MEDCSV.
037500 140-EXIT.
037600     EXIT.
037700*
037800 145-ONE-MED-ROW.
037900     IF NOT HEADER-IS-SKIPPED
038000         MOVE "Y" TO HEADER-SKIPPED-SW
038100     ELSE
038200         MOVE MEDCSV-REC TO WS-CSV-LINE
038300         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
038400         IF WS-CSV-FIELD-CNT > 1
038500            AND WS-CSV-FIELD-TEXT(1) NOT = SPACES
038600            AND WS-CSV-FIELD-TEXT(2) NOT = SPACES
038700             MOVE WS-CSV-FIELD-TEXT(2) TO WS-RAW-TEXT
038800             PERFORM 315-STRIP-AND-SPLIT THRU 315-EXIT
038900             IF WS-KEPT-SUB > 0
039000                 INITIALIZE MEDICATION-ROW-REC
039100                 MOVE "M" TO SXT-RECORD-TYPE
039200                              IN MEDICATION-ROW-REC
039300                 MOVE WS-CSV-FIELD-TEXT(1) TO MDR-DISEASE-NAME
039400                 MOVE WS-RAW-TEXT TO MDR-LIST-RAW
039500                 PERFORM 147-MOVE-ONE-ITEM THRU 147-EXIT
039600                         VARYING WS-KEPT-ITEM-IDX FROM 1 BY 1
039700                         UNTIL WS-KEPT-ITEM-IDX > WS-KEPT-SUB
039800                 ADD 1 TO WS-MEDICATION-COUNT
039900                 WRITE SYMPTOM-EXTRACT-REC FROM MEDICATION-ROW-REC
040000             END-IF
040100         END-IF.
040200     PERFORM 902-READ-MEDCSV THRU 902-EXIT.
040300 145-EXIT.
040400     EXIT.
040500*
040600 147-MOVE-ONE-ITEM.
040700     MOVE WS-KEPT-ITEM(WS-KEPT-ITEM-IDX)
040800               TO MDR-ITEM(WS-KEPT-ITEM-IDX) IN MEDICATION-ROW-REC.
040900 147-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*    150-LOAD-PRECAUTIONS THRU 150-EXIT
041400*    READS PRECAUTIONS.CSV.  DISEASE = FIELD(2), PRECAUTIONS =
041500*    FIELD(3) THRU FIELD(6), DROPPING EMPTY AND "NULL" ENTRIES.
041600******************************************************************
041700 150-LOAD-PRECAUTIONS.
041800     MOVE "150-LOAD-PRECAUTIONS" TO PARA-NAME.
041900     OPEN INPUT PRECSV.
042000     MOVE "N" TO HEADER-SKIPPED-SW.
042100     MOVE "Y" TO MORE-DATA-SW.
042200     PERFORM 903-READ-PRECSV THRU 903-EXIT.
042300     PERFORM 155-ONE-PREC-ROW THRU 155-EXIT
042400             UNTIL NO-MORE-DATA.
042500     CLOSE PRECSV.
042600 150-EXIT.
042700     EXIT.
042800*
042900 155-ONE-PREC-ROW.
043000     IF NOT HEADER-IS-SKIPPED
043100         MOVE "Y" TO HEADER-SKIPPED-SW
043200     ELSE
043300         MOVE PRECSV-REC TO WS-CSV-LINE
043400         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
043500         IF WS-CSV-FIELD-CNT > 1
043600            AND WS-CSV-FIELD-TEXT(2) NOT = SPACES
043700             MOVE 0 TO WS-KEPT-SUB
043800             PERFORM 157-KEEP-ONE-PREC THRU 157-EXIT
043900                     VARYING CSV-FLD-IDX FROM 3 BY 1
044000                     UNTIL CSV-FLD-IDX > WS-CSV-FIELD-CNT
044100                        OR WS-KEPT-SUB = 4
044200             IF WS-KEPT-SUB > 0
044300                 INITIALIZE PRECAUTION-ROW-REC
044400                 MOVE "P" TO SXT-RECORD-TYPE IN PRECAUTION-ROW-REC
044500                 MOVE WS-CSV-FIELD-TEXT(2) TO PCR-DISEASE-NAME
044600                 PERFORM 158-MOVE-ONE-PREC THRU 158-EXIT
044700                         VARYING WS-KEPT-ITEM-IDX FROM 1 BY 1
044800                         UNTIL WS-KEPT-ITEM-IDX > WS-KEPT-SUB
044900                 ADD 1 TO WS-PRECAUTION-COUNT
045000                 WRITE SYMPTOM-EXTRACT-REC FROM PRECAUTION-ROW-REC
045100             END-IF
045200         END-IF.
045300     PERFORM 903-READ-PRECSV THRU 903-EXIT.
045400 155-EXIT.
045500     EXIT.
045600*
045700 157-KEEP-ONE-PREC.
045800     MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX) TO WS-RAW-TEXT.
045900     IF WS-RAW-TEXT NOT = SPACES
046000        AND WS-RAW-TEXT NOT = "null"
046100         ADD 1 TO WS-KEPT-SUB
046200         MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX)
046300                   TO WS-KEPT-ITEM(WS-KEPT-SUB)
046400     END-IF.
046500 157-EXIT.
046600     EXIT.
046700*
046800 158-MOVE-ONE-PREC.
046900     MOVE WS-KEPT-ITEM(WS-KEPT-ITEM-IDX)
047000               TO PCR-ITEM(WS-KEPT-ITEM-IDX) IN PRECAUTION-ROW-REC.
047100 158-EXIT.
047200     EXIT.
047300*
047400******************************************************************
047500*    160-LOAD-DIETS THRU 160-EXIT
047600*    READS DIETS.CSV.  SAME SHAPE AS 140-LOAD-MEDICATIONS.
047700******************************************************************
047800 160-LOAD-DIETS.
047900     MOVE "160-LOAD-DIETS" TO PARA-NAME.
048000     OPEN INPUT DIECSV.
048100     MOVE "N" TO HEADER-SKIPPED-SW.
048200     MOVE "Y" TO MORE-DATA-SW.
048300     PERFORM 904-READ-DIECSV THRU 904-EXIT.
048400     PERFORM 165-ONE-DIET-ROW THRU 165-EXIT
048500             UNTIL NO-MORE-DATA.
048600     CLOSE DIECSV.
048700 160-EXIT.
048800     EXIT.
048900*
049000 165-ONE-DIET-ROW.
049100     IF NOT HEADER-IS-SKIPPED
049200         MOVE "Y" TO HEADER-SKIPPED-SW
049300     ELSE
049400         MOVE DIECSV-REC TO WS-CSV-LINE
049500         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
049600         IF WS-CSV-FIELD-CNT > 1
049700            AND WS-CSV-FIELD-TEXT(1) NOT = SPACES
049800            AND WS-CSV-FIELD-TEXT(2) NOT = SPACES
049900             MOVE WS-CSV-FIELD-TEXT(2) TO WS-RAW-TEXT
050000             PERFORM 315-STRIP-AND-SPLIT THRU 315-EXIT
050100             IF WS-KEPT-SUB > 0
050200                 INITIALIZE DIET-ROW-REC
050300                 MOVE "E" TO SXT-RECORD-TYPE IN DIET-ROW-REC
050400                 MOVE WS-CSV-FIELD-TEXT(1) TO DTR-DISEASE-NAME
050500                 MOVE WS-RAW-TEXT TO DTR-LIST-RAW
050600                 PERFORM 167-MOVE-ONE-DIET-ITEM THRU 167-EXIT
050700                         VARYING WS-KEPT-ITEM-IDX FROM 1 BY 1
050800                         UNTIL WS-KEPT-ITEM-IDX > WS-KEPT-SUB
050900                 ADD 1 TO WS-DIET-COUNT
051000                 WRITE SYMPTOM-EXTRACT-REC FROM DIET-ROW-REC
051100             END-IF
051200         END-IF.
051300     PERFORM 904-READ-DIECSV THRU 904-EXIT.
051400 165-EXIT.
051500     EXIT.
051600*
051700 167-MOVE-ONE-DIET-ITEM.
051800     MOVE WS-KEPT-ITEM(WS-KEPT-ITEM-IDX)
051900               TO DTR-ITEM(WS-KEPT-ITEM-IDX) IN DIET-ROW-REC.
052000 167-EXIT.
052100     EXIT.
052200*
052300******************************************************************
052400*    170-LOAD-WORKOUTS THRU 170-EXIT
052500*    READS WORKOUTS.CSV.  REQUIRES AT LEAST 4 FIELDS.  DISEASE =
052600*    FIELD(3), WORKOUT TEXT = FIELD(4).  A DISEASE MAY REPEAT -
052700*    EVERY SURVIVING ROW IS WRITTEN, SYMMATCH ACCUMULATES THEM.
052800******************************************************************
052900 170-LOAD-WORKOUTS.
053000     MOVE "170-LOAD-WORKOUTS" TO PARA-NAME.
053100     OPEN INPUT WRKCSV.
053200     MOVE "N" TO HEADER-SKIPPED-SW.
053300     MOVE "Y" TO MORE-DATA-SW.
053400     PERFORM 905-READ-WRKCSV THRU 905-EXIT.
053500     PERFORM 175-ONE-WORKOUT-ROW THRU 175-EXIT
053600             UNTIL NO-MORE-DATA.
053700     CLOSE WRKCSV.
053800 170-EXIT.
053900     EXIT.
054000*
054100 175-ONE-WORKOUT-ROW.
054200     IF NOT HEADER-IS-SKIPPED
054300         MOVE "Y" TO HEADER-SKIPPED-SW
054400     ELSE
054500         MOVE WRKCSV-REC TO WS-CSV-LINE
054600         PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT
054700         IF WS-CSV-FIELD-CNT > 3
054800            AND WS-CSV-FIELD-TEXT(3) NOT = SPACES
054900            AND WS-CSV-FIELD-TEXT(4) NOT = SPACES
055000            AND WS-CSV-FIELD-TEXT(4) NOT = "null"
055100             MOVE "W" TO SXT-RECORD-TYPE IN WORKOUT-ROW-REC
055200             MOVE WS-CSV-FIELD-TEXT(3) TO WKR-DISEASE-NAME
055300             MOVE WS-CSV-FIELD-TEXT(4) TO WKR-WORKOUT-TEXT
055400             ADD 1 TO WS-WORKOUT-COUNT
055500             WRITE SYMPTOM-EXTRACT-REC FROM WORKOUT-ROW-REC
055600         END-IF.
055700     PERFORM 905-READ-WRKCSV THRU 905-EXIT.
055800 175-EXIT.
055900     EXIT.
056000*
056100******************************************************************
056200*    300-PARSE-CSV-LINE THRU 300-EXIT
056300*    SHARED QUOTE-AWARE COMMA SPLITTER.  WS-CSV-LINE IS SCANNED
056400*    ONE CHARACTER AT A TIME; A DOUBLE QUOTE TOGGLES THE IN-
056500*    QUOTES SWITCH, AND A COMMA IS ONLY TREATED AS A FIELD
056600*    SEPARATOR WHEN THE SWITCH IS OFF.  EACH FIELD IS TRIMMED OF
056700*    TRAILING BLANKS BY VIRTUE OF THE FIXED-LENGTH FIELD AREA, AND
056800*    OF LEADING BLANKS BY 310-SCAN-ONE-CSV-CHAR, WHICH DOES NOT
056900*    START ADVANCING WS-OUT-POS UNTIL THE FIRST NON-BLANK CHARACTER
057000*    OF THE FIELD IS SEEN - SEE THE 03/05/05 CHANGE LOG ENTRY.
057100******************************************************************
057200 300-PARSE-CSV-LINE.
057300     MOVE SPACES TO WS-CSV-FIELD-TABLE.
057400     MOVE 1 TO WS-CSV-FIELD-CNT.
057500     MOVE 0 TO WS-OUT-POS.
057600     MOVE "N" TO WS-IN-QUOTES-SW.
057700     PERFORM 310-SCAN-ONE-CSV-CHAR THRU 310-EXIT
057800             VARYING CSV-IDX FROM 1 BY 1
057900             UNTIL CSV-IDX > LENGTH OF WS-CSV-LINE.
058000 300-EXIT.
058100     EXIT.
058200*
058300 310-SCAN-ONE-CSV-CHAR.
058400     MOVE CSV-CHAR(CSV-IDX) TO WS-SCAN-CHAR.
058500     EVALUATE TRUE
058600         WHEN WS-SCAN-CHAR = '"'
058700             IF WS-IN-QUOTES
058800                 MOVE "N" TO WS-IN-QUOTES-SW
058900             ELSE
059000                 MOVE "Y" TO WS-IN-QUOTES-SW
059100             END-IF
059200         WHEN WS-SCAN-CHAR = "," AND NOT WS-IN-QUOTES
059300             ADD 1 TO WS-CSV-FIELD-CNT
059400             MOVE 0 TO WS-OUT-POS
059500         WHEN WS-SCAN-CHAR = SPACE AND WS-OUT-POS = 0
059600             CONTINUE
059700         WHEN OTHER
059800             ADD 1 TO WS-OUT-POS
059900             IF WS-OUT-POS < 501 AND WS-CSV-FIELD-CNT < 21
060000                 SET CSV-FC-FLD-IDX TO WS-CSV-FIELD-CNT
060100                 SET CSV-FC-IDX TO WS-OUT-POS
060200                 MOVE WS-SCAN-CHAR TO
060300                     WS-CSV-FIELD-CHAR(CSV-FC-FLD-IDX, CSV-FC-IDX)
060400             END-IF
060500     END-EVALUATE.
060600 310-EXIT.
060700     EXIT.
060800*
060900******************************************************************
061000*    315-STRIP-AND-SPLIT THRU 315-EXIT
061100*    USED BY MEDICATIONS AND DIETS.  STRIPS '[', ']', '"', AND
061200*    APOSTROPHES OUT OF WS-RAW-TEXT, THEN RE-RUNS THE RESULT
061300*    THROUGH 300-PARSE-CSV-LINE TO SPLIT IT ON COMMA INTO
061400*    WS-KEPT-ITEM, DROPPING EMPTIES.  EACH PIECE COMES BACK
061500*    LEADING-BLANK-TRIMMED FOR FREE, SINCE 300-PARSE-CSV-LINE'S
061600*    310-SCAN-ONE-CSV-CHAR DOES THE TRIM FOR EVERY CALLER.  UP TO
061700*    10 ITEMS ARE KEPT.
061800******************************************************************
061900 315-STRIP-AND-SPLIT.
062000     MOVE SPACES TO WS-NORMAL-TEXT.
062100     MOVE 0 TO WS-OUT-POS.
062200     PERFORM 320-STRIP-ONE-CHAR THRU 320-EXIT
062300             VARYING WS-RAW-POS FROM 1 BY 1
062400             UNTIL WS-RAW-POS > LENGTH OF WS-RAW-TEXT.
062500     MOVE WS-NORMAL-TEXT TO WS-CSV-LINE.
062600     PERFORM 300-PARSE-CSV-LINE THRU 300-EXIT.
062700     MOVE SPACES TO WS-KEPT-ITEM-LIST.
062800     MOVE 0 TO WS-KEPT-SUB.
062900     PERFORM 330-KEEP-ONE-MED-ITEM THRU 330-EXIT
063000             VARYING CSV-FLD-IDX FROM 1 BY 1
063100             UNTIL CSV-FLD-IDX > WS-CSV-FIELD-CNT
063200                OR WS-KEPT-SUB = 10.
063300 315-EXIT.
063400     EXIT.
063500*
063600 320-STRIP-ONE-CHAR.
063700     MOVE RAW-CHAR(WS-RAW-POS) TO WS-SCAN-CHAR.
063800     IF WS-SCAN-CHAR NOT = "[" AND WS-SCAN-CHAR NOT = "]"
063900        AND WS-SCAN-CHAR NOT = '"' AND WS-SCAN-CHAR NOT = "'"
064000         ADD 1 TO WS-OUT-POS
064100         MOVE WS-SCAN-CHAR TO NORM-CHAR(WS-OUT-POS)
064200     END-IF.
064300 320-EXIT.
064400     EXIT.
064500*
064600 330-KEEP-ONE-MED-ITEM.
064700     MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX) TO WS-RAW-TEXT.
064800     IF WS-RAW-TEXT NOT = SPACES
064900         ADD 1 TO WS-KEPT-SUB
065000         MOVE WS-CSV-FIELD-TEXT(CSV-FLD-IDX)
065100                   TO WS-KEPT-ITEM(WS-KEPT-SUB)
065200     END-IF.
065300 330-EXIT.
065400     EXIT.
065500*
065600 900-READ-SYMCSV.
065700     READ SYMCSV
065800         AT END MOVE "N" TO MORE-DATA-SW
065900     END-READ.
066000 900-EXIT.
066100     EXIT.
066200*
066300 901-READ-DESCSV.
066400     READ DESCSV
066500         AT END MOVE "N" TO MORE-DATA-SW
066600     END-READ.
066700 901-EXIT.
066800     EXIT.
066900*
067000 902-READ-MEDCSV.
067100     READ MEDCSV
067200         AT END MOVE "N" TO MORE-DATA-SW
067300     END-READ.
067400 902-EXIT.
067500     EXIT.
067600*
067700 903-READ-PRECSV.
067800     READ PRECSV
067900         AT END MOVE "N" TO MORE-DATA-SW
068000     END-READ.
068100 903-EXIT.
068200     EXIT.
068300*
068400 904-READ-DIECSV.
068500     READ DIECSV
068600         AT END MOVE "N" TO MORE-DATA-SW
068700     END-READ.
068800 904-EXIT.
068900     EXIT.
069000*
069100 905-READ-WRKCSV.
069200     READ WRKCSV
069300         AT END MOVE "N" TO MORE-DATA-SW
069400     END-READ.
069500 905-EXIT.
069600     EXIT.
069700*
069800 999-CLEANUP.
069900     MOVE "999-CLEANUP" TO PARA-NAME.
070000     MOVE "T" TO SXT-TR-RECORD-TYPE IN SYMXTRCT-TRAILER-REC.
070100     MOVE WS-SYMPTOM-COUNT TO SXT-TR-SYMPTOM-COUNT
070200                               IN SYMXTRCT-TRAILER-REC.
070300     MOVE WS-DESCRIPTION-COUNT TO SXT-TR-DESCRIPTION-COUNT
070400                               IN SYMXTRCT-TRAILER-REC.
070500     MOVE WS-MEDICATION-COUNT TO SXT-TR-MEDICATION-COUNT
070600                               IN SYMXTRCT-TRAILER-REC.
070700     MOVE WS-PRECAUTION-COUNT TO SXT-TR-PRECAUTION-COUNT
070800                               IN SYMXTRCT-TRAILER-REC.
070900     MOVE WS-DIET-COUNT TO SXT-TR-DIET-COUNT
071000                               IN SYMXTRCT-TRAILER-REC.
071100     MOVE WS-WORKOUT-COUNT TO SXT-TR-WORKOUT-COUNT
071200                               IN SYMXTRCT-TRAILER-REC.
071300     WRITE SYMPTOM-EXTRACT-REC FROM SYMXTRCT-TRAILER-REC.
071400     CLOSE SYMXTRT, SYSOUT.
071500     DISPLAY "** SYMPTOM ROWS WRITTEN **".
071600     DISPLAY WS-SYMPTOM-COUNT.
071700     DISPLAY "** DESCRIPTION ROWS WRITTEN **".
071800     DISPLAY WS-DESCRIPTION-COUNT.
071900     DISPLAY "** MEDICATION ROWS WRITTEN **".
072000     DISPLAY WS-MEDICATION-COUNT.
072100     DISPLAY "** PRECAUTION ROWS WRITTEN **".
072200     DISPLAY WS-PRECAUTION-COUNT.
072300     DISPLAY "** DIET ROWS WRITTEN **".
072400     DISPLAY WS-DIET-COUNT.
072500     DISPLAY "** WORKOUT ROWS WRITTEN **".
072600     DISPLAY WS-WORKOUT-COUNT.
072700     DISPLAY "******** NORMAL END OF JOB SYMLOAD ********".
072800 999-EXIT.
072900     EXIT.
073000*
073100 1000-ABEND-RTN.
073200     WRITE SYSOUT-REC FROM ABEND-REC.
073300     CLOSE SYMXTRT, SYSOUT.
073400     DISPLAY "*** ABNORMAL END OF JOB - SYMLOAD ***" UPON CONSOLE.
073500     DIVIDE ZERO-VAL INTO ONE-VAL.
