000100******************************************************************
000200*    COPYBOOK    SYMPTAB                                         *
000300*    SYMPTOM DATASET TABLE - ONE ENTRY PER PHYSICAL ROW READ FROM *
000400*    THE SYMPTOMS.CSV EXTRACT FILE.  BUILT BY SYMMATCH'S          *
000500*    050-LOAD-EXTRACT-TABLES FROM THE SYMXTRCT FILE WRITTEN BY    *
000600*    SYMLOAD.  THIS IS THE RAW ROW LIST - A DISEASE MAY APPEAR    *
000700*    MORE THAN ONCE HERE AND NO MERGE HAS BEEN DONE YET.  THE     *
000800*    MAP-PUT (LAST ROW WINS) MERGE INTO THE DISEASE-SYMPTOMS      *
000850*    WORKING TABLE HAPPENS SEPARATELY - SEE SYMMATCH PARAGRAPH    *
000880*    060-STORE-DIS-SYMP.                                         *
000900******************************************************************
001000*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
001100*    07/14/04  KMP  RAISED TABLE SIZE 150 TO 250 - CHG# HS-5540   *
001200******************************************************************
001300 01  SYMPTOM-DATASET-TABLE.
001400     05  SDS-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001500     05  SDS-ROW OCCURS 250 TIMES
001600                 INDEXED BY SDS-IDX, SDS-IDX2.
001800         10  SDS-ROW-INDEX           PIC X(10).
001900         10  SDS-DISEASE-NAME        PIC X(60).
002000         10  SDS-SYMPTOM-LIST.
002100             15  SDS-SYMPTOM OCCURS 17 TIMES
002200                             INDEXED BY SDS-SYM-IDX
002300                             PIC X(40).
002400         10  SDS-SYMPTOM-CNT         PIC S9(2) COMP.
002500         10  FILLER                  PIC X(10).
