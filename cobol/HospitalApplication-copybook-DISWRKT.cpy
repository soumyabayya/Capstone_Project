000100******************************************************************
000200*    COPYBOOK    DISWRKT                                         *
000300*    DISEASE WORKOUT TABLE - ONE OR MORE ENTRIES PER DISEASE      *
000400*    NAME, BUILT BY SYMMATCH FROM THE RAW WORKOUT ROWS SYMLOAD    *
000500*    WROTE TO SYMXTRCT.  UNLIKE THE OTHER FOUR REFERENCE TABLES,  *
000600*    REPEATED ROWS FOR THE SAME DISEASE-NAME ARE *ACCUMULATED*    *
000650*    HERE, NOT REPLACED - SEE SYMMATCH PARAGRAPH 070-STORE-WRKT.  *
000800******************************************************************
000900*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
001000******************************************************************
001100 01  WORKOUT-TABLE.
001200     05  WRK-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001300     05  WRK-ROW OCCURS 500 TIMES
001400                 INDEXED BY WRK-IDX.
001500         10  WRK-DISEASE-NAME        PIC X(60).
001600         10  WRK-WORKOUT-TEXT        PIC X(100).
001700         10  FILLER                  PIC X(10).
