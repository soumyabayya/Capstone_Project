000100******************************************************************
000200*    COPYBOOK    DISMEDS                                         *
000300*    DISEASE MEDICATION TABLE - ONE ENTRY PER DISEASE NAME,       *
000400*    BUILT BY SYMMATCH FROM THE RAW MEDICATION ROWS SYMLOAD       *
000500*    WROTE TO SYMXTRCT.  LAST ROW FOR A GIVEN DISEASE-NAME        *
000600*    REPLACES ANY EARLIER ENTRY (MAP-PUT SEMANTICS - SEE          *
000650*    SYMMATCH PARAGRAPH 064-STORE-MEDS).                          *
000700******************************************************************
000800*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
000900******************************************************************
001000 01  MEDICATION-TABLE.
001100     05  MED-ENTRY-CNT           PIC S9(4) COMP VALUE ZERO.
001200     05  MED-ROW OCCURS 250 TIMES
001300                 INDEXED BY MED-IDX.
001400         10  MED-DISEASE-NAME        PIC X(60).
001500         10  MED-LIST-RAW            PIC X(500).
001600         10  MED-LIST.
001700             15  MED-ITEM OCCURS 10 TIMES
001800                          INDEXED BY MED-ITEM-IDX
001900                          PIC X(60).
002000         10  MED-ITEM-CNT            PIC S9(2) COMP.
002100         10  FILLER                  PIC X(10).
