000100******************************************************************
000200*    COPYBOOK    PATINPUT                                        *
000300*    PATIENT SYMPTOM INPUT RECORD - ONE FREE-TEXT LINE PER        *
000400*    PATIENT ENCOUNTER, READ BY SYMMATCH FROM THE FRONT-DESK      *
000500*    INTAKE FILE.                                                 *
000600******************************************************************
000700*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
000800******************************************************************
000900 01  PATIENT-SYMPTOM-INPUT-REC.
001000     05  RAW-SYMPTOM-TEXT            PIC X(500).
001100     05  FILLER                      PIC X(20).
