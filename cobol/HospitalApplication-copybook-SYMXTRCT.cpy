000100******************************************************************
000200*    COPYBOOK    SYMXTRCT                                        *
000300*    HAND-OFF FILE BETWEEN SYMLOAD AND SYMMATCH.  CARRIES ALL SIX *
000400*    SOURCE-CSV ROW TYPES PLUS A TRAILER RECORD, ONE PHYSICAL     *
000500*    RECORD LENGTH, SELECTED BY SXT-RECORD-TYPE.  SAME "MULTI-    *
000600*    FORMAT DETAIL FILE WITH BALANCING TRAILER" SHAPE AS THE      *
000700*    PATSORT/TRMTSORT HAND-OFF FILES.                             *
000800******************************************************************
000900*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
001000******************************************************************
001100 01  SYMPTOM-EXTRACT-REC.
001200     05  SXT-RECORD-TYPE             PIC X(1).
001300         88  SXT-SYMPTOM-REC         VALUE "S".
001400         88  SXT-DESCRIPTION-REC     VALUE "N".
001500         88  SXT-MEDICATION-REC      VALUE "M".
001600         88  SXT-PRECAUTION-REC      VALUE "P".
001700         88  SXT-DIET-REC            VALUE "E".
001800         88  SXT-WORKOUT-REC         VALUE "W".
001900         88  SXT-TRAILER-REC         VALUE "T".
002000     05  SXT-DATA-AREA               PIC X(1189).
002100     05  FILLER                      PIC X(10).
002200*
002300 01  SYMPTOM-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
002400     05  SYR-RECORD-TYPE             PIC X(1).
002500     05  SYR-ROW-INDEX               PIC X(10).
002600     05  SYR-DISEASE-NAME            PIC X(60).
002700     05  SYR-SYMPTOM OCCURS 17 TIMES
002800                     INDEXED BY SYR-IDX
002900                     PIC X(40).
003000     05  FILLER                      PIC X(449).
003100*
003200 01  DESCRIPTION-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
003300     05  DSR-RECORD-TYPE             PIC X(1).
003400     05  DSR-DISEASE-NAME            PIC X(60).
003500     05  DSR-DESCRIPTION             PIC X(500).
003600     05  FILLER                      PIC X(639).
003700*
003800 01  MEDICATION-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
003900     05  MDR-RECORD-TYPE             PIC X(1).
004000     05  MDR-DISEASE-NAME            PIC X(60).
004100     05  MDR-LIST-RAW                PIC X(500).
004200     05  MDR-ITEM OCCURS 10 TIMES
004300                  INDEXED BY MDR-IDX
004400                  PIC X(60).
004500     05  FILLER                      PIC X(39).
004600*
004700 01  PRECAUTION-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
004800     05  PCR-RECORD-TYPE             PIC X(1).
004900     05  PCR-DISEASE-NAME            PIC X(60).
005000     05  PCR-ITEM OCCURS 4 TIMES
005100                  INDEXED BY PCR-IDX
005200                  PIC X(60).
005300     05  FILLER                      PIC X(899).
005400*
005500 01  DIET-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
005600     05  DTR-RECORD-TYPE             PIC X(1).
005700     05  DTR-DISEASE-NAME            PIC X(60).
005800     05  DTR-LIST-RAW                PIC X(500).
005900     05  DTR-ITEM OCCURS 10 TIMES
006000                  INDEXED BY DTR-IDX
006100                  PIC X(60).
006200     05  FILLER                      PIC X(39).
006300*
006400 01  WORKOUT-ROW-REC REDEFINES SYMPTOM-EXTRACT-REC.
006500     05  WKR-RECORD-TYPE             PIC X(1).
006600     05  WKR-DISEASE-NAME            PIC X(60).
006700     05  WKR-WORKOUT-TEXT            PIC X(100).
006800     05  FILLER                      PIC X(1039).
006900*
007000 01  SYMXTRCT-TRAILER-REC REDEFINES SYMPTOM-EXTRACT-REC.
007100     05  SXT-TR-RECORD-TYPE          PIC X(1).
007200     05  SXT-TR-SYMPTOM-COUNT        PIC 9(9).
007300     05  SXT-TR-DESCRIPTION-COUNT    PIC 9(9).
007400     05  SXT-TR-MEDICATION-COUNT     PIC 9(9).
007500     05  SXT-TR-PRECAUTION-COUNT     PIC 9(9).
007600     05  SXT-TR-DIET-COUNT           PIC 9(9).
007700     05  SXT-TR-WORKOUT-COUNT        PIC 9(9).
007800     05  FILLER                      PIC X(1145).
