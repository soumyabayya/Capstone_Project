000100******************************************************************
000200*    COPYBOOK    PREDOUT                                         *
000300*    PREDICTION OUTPUT RECORD - WRITTEN BY SYMMATCH, ONE PER      *
000400*    PATIENT ENCOUNTER, READ BY SYMRPT TO PRODUCE THE FINAL       *
000500*    PRINTED PREDICTION REPORT.  CARRIES A TRAILER RECORD WITH    *
000600*    THE RECORD COUNT SO SYMRPT CAN BALANCE, SAME AS EVERY OTHER  *
000700*    QSAM HAND-OFF FILE IN THIS SHOP.                             *
000800******************************************************************
000900*    06/30/04  KMP  ORIGINAL - CHG# HS-5521                      *
001000******************************************************************
001100 01  PREDICTION-OUTPUT-REC.
001200     05  PRD-RECORD-TYPE             PIC X(1).
001300         88  PRD-DETAIL-REC          VALUE "D".
001400         88  PRD-TRAILER-REC         VALUE "T".
001500     05  PRD-ENCOUNTER-NO            PIC 9(6).
001600     05  PRD-MATCHED-SYMPTOM-COUNT   PIC 9(2).
001700     05  PRD-MATCHED-SYMPTOM-LIST.
001800         10  PRD-MATCHED-SYMPTOM OCCURS 20 TIMES
001900                        INDEXED BY PRD-SYM-IDX
002000                        PIC X(40).
002100     05  PRD-PREDICTED-DISEASE       PIC X(60).
002200     05  PRD-RECOMMENDED-DOCTOR      PIC X(40).
002300     05  PRD-PREDICTION-SCORE        PIC 9(1)V9(4).
002400     05  FILLER                      PIC X(20).
002500*
002600 01  PREDICTION-TRAILER-REC REDEFINES PREDICTION-OUTPUT-REC.
002700     05  PTR-RECORD-TYPE             PIC X(1).
002800     05  PTR-IN-RECORD-COUNT         PIC 9(9).
002900     05  PTR-IN-BLANK-PRED-COUNT     PIC 9(9).
003000     05  FILLER                      PIC X(900).
