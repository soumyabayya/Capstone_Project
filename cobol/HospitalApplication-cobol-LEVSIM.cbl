000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LEVSIM.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/02/88.
000700 DATE-COMPILED. 07/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COMPUTES A SIMILARITY SCORE BETWEEN
001400*          TWO SHORT WORDS USING THE CLASSIC LEVENSHTEIN EDIT-
001500*          DISTANCE ALGORITHM (INSERT/DELETE/SUBSTITUTE, COST 1
001600*          PER OPERATION).  SIMILARITY-SCORE = 1 MINUS
001700*          (EDIT-DISTANCE DIVIDED BY THE LONGER WORD'S LENGTH).
001800*          TWO IDENTICAL WORDS (AFTER THE CALLER HAS ALREADY
001900*          LOWER-CASED THEM) SCORE EXACTLY 1.0000.  TWO EMPTY
002000*          WORDS ALSO SCORE 1.0000.
002100*
002200*          CALLED FROM SYMMATCH PARAGRAPH 250-FUZZY-MATCH-RTN,
002300*          ONCE FOR EVERY VOCABULARY WORD CHECKED AGAINST EVERY
002400*          TOKEN OF THE NORMALIZED PATIENT INPUT.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800******************************************************************
002900*    07/02/88  KMP  ORIGINAL - CHG# HS-5521                      *
003000*    02/18/92  JS   ENLARGED DP MATRIX FROM 30X30 TO 40X40 AFTER  *
003100*                   A VOCABULARY WORD OVERFLOWED IT - CHG# HS-6201*
003200*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
003300*                   REQUIRED - CHG# HS-7733                      *
003400*    05/16/05  TGD  PULLED WS-EDIT-DISTANCE OUT OF MISC-FIELDS     *
003500*                   TO A STANDALONE 77-LEVEL TO MATCH SHOP        *
003600*                   CONVENTION - CHG# HS-5741                     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000 77  WS-EDIT-DISTANCE            PIC S9(4) COMP.
005100 01  MISC-FIELDS.
005200     05  WS-LEN-1                PIC S9(4) COMP.
005300     05  WS-LEN-2                PIC S9(4) COMP.
005400     05  WS-I                    PIC S9(4) COMP.
005500     05  WS-J                    PIC S9(4) COMP.
005600     05  WS-COST                 PIC S9(4) COMP.
005700     05  WS-DELETE-COST          PIC S9(4) COMP.
005800     05  WS-INSERT-COST          PIC S9(4) COMP.
005900     05  WS-SUBST-COST           PIC S9(4) COMP.
006000     05  WS-MIN-COST             PIC S9(4) COMP.
006100     05  WS-LONGER-LEN           PIC S9(4) COMP.
006200     05  WS-ROW-IX               PIC S9(4) COMP.
006300     05  WS-COL-IX               PIC S9(4) COMP.
006400*
006500 01  DP-MATRIX-TABLE.
006600     05  DP-ROW OCCURS 41 TIMES INDEXED BY DP-I-IDX.
006700         10  DP-COL OCCURS 41 TIMES INDEXED BY DP-J-IDX
006800                     PIC S9(4) COMP.
006900*
007000 01  DP-MATRIX-FLAT REDEFINES DP-MATRIX-TABLE.
007100     05  FILLER                  PIC X(6724).
007200*
007300 LINKAGE SECTION.
007400 01  WORD-ONE                    PIC X(40).
007500 01  WORD-ONE-CHARS REDEFINES WORD-ONE.
007600     05  W1-CHAR OCCURS 40 TIMES INDEXED BY W1-IDX
007700                PIC X(01).
007800*
007900 01  WORD-TWO                    PIC X(40).
008000 01  WORD-TWO-CHARS REDEFINES WORD-TWO.
008100     05  W2-CHAR OCCURS 40 TIMES INDEXED BY W2-IDX
008200                PIC X(01).
008300*
008400 01  SIMILARITY-SCORE            PIC 9(1)V9(4).
008500*
008600 PROCEDURE DIVISION USING WORD-ONE, WORD-TWO, SIMILARITY-SCORE.
008700 0000-MAINLINE.
008800     MOVE ZERO TO SIMILARITY-SCORE.
008900     MOVE 0 TO WS-LEN-1, WS-LEN-2.
009000     SET W1-IDX TO 1.
009100     PERFORM 0050-COUNT-WORD-1 THRU 0050-EXIT
009200             UNTIL W1-IDX > 40 OR W1-CHAR(W1-IDX) = SPACE.
009300     SET W2-IDX TO 1.
009400     PERFORM 0060-COUNT-WORD-2 THRU 0060-EXIT
009500             UNTIL W2-IDX > 40 OR W2-CHAR(W2-IDX) = SPACE.
009600*
009700     IF WS-LEN-1 = 0 AND WS-LEN-2 = 0
009800         MOVE 1.0000 TO SIMILARITY-SCORE
009900         GOBACK.
010000*
010100     IF WS-LEN-1 = WS-LEN-2 AND WORD-ONE = WORD-TWO
010200         MOVE 1.0000 TO SIMILARITY-SCORE
010300         GOBACK.
010400*
010500     PERFORM 0100-BUILD-DP-MATRIX THRU 0100-EXIT.
010600*
010700     SET DP-I-IDX TO WS-LEN-1.
010800     SET DP-I-IDX UP BY 1.
010900     SET DP-J-IDX TO WS-LEN-2.
011000     SET DP-J-IDX UP BY 1.
011100     MOVE DP-COL(DP-I-IDX, DP-J-IDX) TO WS-EDIT-DISTANCE.
011200*
011300     MOVE WS-LEN-1 TO WS-LONGER-LEN.
011400     IF WS-LEN-2 > WS-LEN-1
011500         MOVE WS-LEN-2 TO WS-LONGER-LEN.
011600*
011700     IF WS-LONGER-LEN = 0
011800         MOVE 1.0000 TO SIMILARITY-SCORE
011900     ELSE
012000         COMPUTE SIMILARITY-SCORE ROUNDED =
012100             1 - (WS-EDIT-DISTANCE / WS-LONGER-LEN).
012200*
012300     GOBACK.
012400*
012500 0050-COUNT-WORD-1.
012600     ADD 1 TO WS-LEN-1.
012700     SET W1-IDX UP BY 1.
012800 0050-EXIT.
012900     EXIT.
013000*
013100 0060-COUNT-WORD-2.
013200     ADD 1 TO WS-LEN-2.
013300     SET W2-IDX UP BY 1.
013400 0060-EXIT.
013500     EXIT.
013600*
013700 0100-BUILD-DP-MATRIX.
013800     SET DP-I-IDX TO 1.
013900     MOVE 0 TO WS-I.
014000     PERFORM 0110-INIT-ROW-ZERO THRU 0110-EXIT
014100             VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-2.
014200     PERFORM 0120-INIT-COL-ZERO THRU 0120-EXIT
014300             VARYING WS-I FROM 0 BY 1 UNTIL WS-I > WS-LEN-1.
014400*
014500     PERFORM 0150-FILL-ONE-ROW THRU 0150-EXIT
014600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-1.
014700 0100-EXIT.
014800     EXIT.
014900*
015000 0110-INIT-ROW-ZERO.
015100     SET DP-I-IDX TO 1.
015200     COMPUTE WS-COL-IX = WS-J + 1.
015300     SET DP-J-IDX TO WS-COL-IX.
015400     MOVE WS-J TO DP-COL(DP-I-IDX, DP-J-IDX).
015500 0110-EXIT.
015600     EXIT.
015700*
015800 0120-INIT-COL-ZERO.
015900     COMPUTE WS-ROW-IX = WS-I + 1.
016000     SET DP-I-IDX TO WS-ROW-IX.
016100     SET DP-J-IDX TO 1.
016200     MOVE WS-I TO DP-COL(DP-I-IDX, DP-J-IDX).
016300 0120-EXIT.
016400     EXIT.
016500*
016600 0150-FILL-ONE-ROW.
016700     PERFORM 0160-FILL-ONE-CELL THRU 0160-EXIT
016800             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-2.
016900 0150-EXIT.
017000     EXIT.
017100*
017200 0160-FILL-ONE-CELL.
017300     IF W1-CHAR(WS-I) = W2-CHAR(WS-J)
017400         MOVE 0 TO WS-COST
017500     ELSE
017600         MOVE 1 TO WS-COST.
017700*
017800     SET DP-I-IDX TO WS-I.
017900     COMPUTE WS-COL-IX = WS-J + 1.
018000     SET DP-J-IDX TO WS-COL-IX.
018100     COMPUTE WS-DELETE-COST = DP-COL(DP-I-IDX, DP-J-IDX) + 1.
018200*
018300     COMPUTE WS-ROW-IX = WS-I + 1.
018400     SET DP-I-IDX TO WS-ROW-IX.
018500     SET DP-J-IDX TO WS-J.
018600     COMPUTE WS-INSERT-COST = DP-COL(DP-I-IDX, DP-J-IDX) + 1.
018700*
018800     SET DP-I-IDX TO WS-I.
018900     SET DP-J-IDX TO WS-J.
019000     COMPUTE WS-SUBST-COST  = DP-COL(DP-I-IDX, DP-J-IDX) + WS-COST.
019100*
019200     MOVE WS-DELETE-COST TO WS-MIN-COST.
019300     IF WS-INSERT-COST < WS-MIN-COST
019400         MOVE WS-INSERT-COST TO WS-MIN-COST.
019500     IF WS-SUBST-COST < WS-MIN-COST
019600         MOVE WS-SUBST-COST TO WS-MIN-COST.
019700*
019800     SET DP-I-IDX TO WS-ROW-IX.
019900     COMPUTE WS-COL-IX = WS-J + 1.
020000     SET DP-J-IDX TO WS-COL-IX.
020100     MOVE WS-MIN-COST TO DP-COL(DP-I-IDX, DP-J-IDX).
020200 0160-EXIT.
020300     EXIT.
