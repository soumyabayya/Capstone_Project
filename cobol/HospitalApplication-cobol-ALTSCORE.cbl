000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALTSCORE.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/06/88.
000700 DATE-COMPILED. 07/06/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COMPUTES THE SECOND-TIER (ALTERNATE)
001400*          SCORE FOR ONE CANDIDATE DISEASE WHEN DISSCORE'S
001500*          PRIMARY WEIGHTED-AVERAGE FORMULA FAILED TO CLEAR THE
001600*          MINIMUM ACCEPTANCE THRESHOLD FOR EVERY DISEASE.  THIS
001700*          IS AN INTERSECTION-OVER-UNION (JACCARD) MEASURE OF
001800*          THE MATCHED-SYMPTOM SET AGAINST THE DISEASE'S OWN
001900*          SYMPTOM SET, SO A SMALL DISEASE SYMPTOM LIST IS NOT
002000*          PENALIZED THE SAME WAY DISSCORE PENALIZES IT.
002100*
002200*               ALT-SCORE = MATCHING-CNT /
002300*                   (DISEASE-SYMP-CNT + MATCHED-SYMP-CNT
002400*                    - MATCHING-CNT)
002500*
002600*          CALLED FROM SYMMATCH PARAGRAPH 400-PREDICT-RTN, TIER 2
002700*          OF THE FALLBACK CHAIN, ONLY WHEN TIER 1 PRODUCED NO
002800*          ACCEPTABLE PREDICTION.
002900*
003000******************************************************************
003100*    CHANGE LOG
003200******************************************************************
003300*    07/06/88  KMP  ORIGINAL - CHG# HS-5521                      *
003400*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
003500*                   REQUIRED - CHG# HS-7733                      *
003600*    05/16/05  TGD  WS-UNION-COUNT WAS THE ONLY FIELD IN ITS OWN   *
003700*                   GROUP - MOVED TO A STANDALONE 77-LEVEL TO      *
003800*                   MATCH SHOP CONVENTION - CHG# HS-5741           *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200 77  WS-UNION-COUNT              PIC S9(4) COMP.
005300 77  WS-UNION-COUNT-ALT REDEFINES WS-UNION-COUNT
005400                             PIC X(04).
005500*
005600 LINKAGE SECTION.
005700 01  ALT-SCORE-CALC-REC.
005800     05  ASC-MATCHING-COUNT          PIC S9(4) COMP.
005900     05  ASC-DISEASE-SYMPTOM-COUNT   PIC S9(4) COMP.
006000     05  ASC-MATCHED-SYMPTOM-COUNT   PIC S9(4) COMP.
006100     05  ASC-ALT-SCORE               PIC 9(1)V9(4).
006200*
006300 01  ALT-SCORE-CALC-ALT-VIEW REDEFINES ALT-SCORE-CALC-REC.
006400     05  FILLER                  PIC X(12).
006500     05  FILLER                  PIC 9(1)V9(4).
006600*
006700 01  ALT-COUNTS-ONLY REDEFINES ALT-SCORE-CALC-REC.
006800     05  FILLER                  PIC X(08).
006900     05  FILLER                  PIC X(04).
007000     05  FILLER                  PIC X(05).
007100*
007200 01  RETURN-CD                      PIC 9(4) COMP.
007300*
007400 PROCEDURE DIVISION USING ALT-SCORE-CALC-REC, RETURN-CD.
007500 0000-MAINLINE.
007600     MOVE ZERO TO ASC-ALT-SCORE.
007700     MOVE ZERO TO RETURN-CD.
007800*
007900     COMPUTE WS-UNION-COUNT =
008000         ASC-DISEASE-SYMPTOM-COUNT + ASC-MATCHED-SYMPTOM-COUNT
008100       - ASC-MATCHING-COUNT.
008200*
008300     IF WS-UNION-COUNT = ZERO
008400         GOBACK.
008500*
008600     COMPUTE ASC-ALT-SCORE ROUNDED =
008700         ASC-MATCHING-COUNT / WS-UNION-COUNT.
008800*
008900     GOBACK.
