000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NORMTXT.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/30/88.
000700 DATE-COMPILED. 06/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM NORMALIZES A RAW SYMPTOM-TEXT FIELD
001400*          FOR THE SYMMATCH MATCHING SUITE.  NORMALIZATION
001500*          CONSISTS OF LOWER-CASING THE TEXT, STRIPPING EVERY
001600*          CHARACTER THAT IS NOT A LETTER, DIGIT OR BLANK,
001700*          COLLAPSING RUNS OF BLANKS DOWN TO A SINGLE BLANK, AND
001800*          TRIMMING LEADING/TRAILING BLANKS.  A SPACE-FILLED OR
001900*          LOW-VALUE INPUT RETURNS A SPACE-FILLED OUTPUT.
002000*
002100*          CALLED FROM SYMMATCH PARAGRAPHS 200-MATCH-RTN AND
002200*          250-FUZZY-MATCH-RTN, AND FROM SYMLOAD PARAGRAPH
002300*          050-LOAD-EXTRACT-TABLES WHEN THE VOCABULARY TABLE IS
002400*          BUILT.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800******************************************************************
002900*    06/30/88  KMP  ORIGINAL - CHG# HS-5521                      *
003000*    09/14/91  JS   FIXED RUN OF EMBEDDED TABS NOT COLLAPSING -   *
003100*                   CHG# HS-6014                                 *
003200*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
003300*                   REQUIRED - CHG# HS-7733                      *
003400*    05/02/04  TGD  RAISED WORKING FIELD TO 500 BYTES TO MATCH    *
003500*                   THE WIDER RAW-SYMPTOM-TEXT FIELD - CHG#       *
003600*                   HS-5518                                      *
003700*    05/16/05  TGD  PULLED WS-LAST-WAS-SPACE OUT OF MISC-FIELDS TO *
003800*                   A STANDALONE 77-LEVEL TO MATCH SHOP           *
003900*                   CONVENTION - CHG# HS-5741                     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 77  WS-LAST-WAS-SPACE           PIC X(01) VALUE "Y".
005400     88 LAST-CHAR-SPACE          VALUE "Y".
005500*
005600 01  MISC-FIELDS.
005700     05 WS-SUB                   PIC S9(4) COMP.
005800     05 WS-OUT-SUB               PIC S9(4) COMP.
005900     05 WS-CHAR                  PIC X(01).
006000     05 WS-UP-SUB                PIC S9(4) COMP.
006100*
006200 01  WS-UPPER-LOWER-PAIRS.
006300     05 FILLER PIC X(02) VALUE "Aa".  05 FILLER PIC X(02) VALUE "Bb".
006400     05 FILLER PIC X(02) VALUE "Cc".  05 FILLER PIC X(02) VALUE "Dd".
006500     05 FILLER PIC X(02) VALUE "Ee".  05 FILLER PIC X(02) VALUE "Ff".
006600     05 FILLER PIC X(02) VALUE "Gg".  05 FILLER PIC X(02) VALUE "Hh".
006700     05 FILLER PIC X(02) VALUE "Ii".  05 FILLER PIC X(02) VALUE "Jj".
006800     05 FILLER PIC X(02) VALUE "Kk".  05 FILLER PIC X(02) VALUE "Ll".
006900     05 FILLER PIC X(02) VALUE "Mm".  05 FILLER PIC X(02) VALUE "Nn".
007000     05 FILLER PIC X(02) VALUE "Oo".  05 FILLER PIC X(02) VALUE "Pp".
007100     05 FILLER PIC X(02) VALUE "Qq".  05 FILLER PIC X(02) VALUE "Rr".
007200     05 FILLER PIC X(02) VALUE "Ss".  05 FILLER PIC X(02) VALUE "Tt".
007300     05 FILLER PIC X(02) VALUE "Uu".  05 FILLER PIC X(02) VALUE "Vv".
007400     05 FILLER PIC X(02) VALUE "Ww".  05 FILLER PIC X(02) VALUE "Xx".
007500     05 FILLER PIC X(02) VALUE "Yy".  05 FILLER PIC X(02) VALUE "Zz".
007600*
007700 01  WS-UPPER-LOWER-TABLE REDEFINES WS-UPPER-LOWER-PAIRS.
007800     05 WS-UL-ENTRY OCCURS 26 TIMES INDEXED BY WS-UL-IDX.
007900         10  WS-UL-UPPER         PIC X(01).
008000         10  WS-UL-LOWER         PIC X(01).
008100*
008200 LINKAGE SECTION.
008300 01  RAW-TEXT                    PIC X(500).
008400 01  RAW-TEXT-CHARS REDEFINES RAW-TEXT.
008500     05  RAW-CHAR OCCURS 500 TIMES INDEXED BY RAW-IDX
008600                  PIC X(01).
008700*
008800 01  NORMAL-TEXT                 PIC X(500).
008900 01  NORMAL-TEXT-CHARS REDEFINES NORMAL-TEXT.
009000     05  NORM-CHAR OCCURS 500 TIMES INDEXED BY NORM-IDX
009100                   PIC X(01).
009200*
009300 PROCEDURE DIVISION USING RAW-TEXT, NORMAL-TEXT.
009400 0000-MAINLINE.
009500     MOVE SPACES TO NORMAL-TEXT.
009600     IF RAW-TEXT = SPACES OR LOW-VALUES
009700         GOBACK.
009800*
009900     MOVE 0 TO WS-OUT-SUB.
010000     MOVE "Y" TO WS-LAST-WAS-SPACE.
010100     PERFORM 0100-SCAN-ONE-CHAR THRU 0100-EXIT
010200             VARYING WS-SUB FROM 1 BY 1
010300             UNTIL WS-SUB > LENGTH OF RAW-TEXT.
010400*
010500     IF WS-OUT-SUB > 0
010600        IF NORM-CHAR(WS-OUT-SUB) = SPACE
010700            SUBTRACT 1 FROM WS-OUT-SUB.
010800*
010900     GOBACK.
011000*
011100 0100-SCAN-ONE-CHAR.
011200     MOVE RAW-CHAR(WS-SUB) TO WS-CHAR.
011300*
011400     SET WS-UL-IDX TO 1.
011500     SEARCH WS-UL-ENTRY
011600         AT END
011700             CONTINUE
011800         WHEN WS-UL-UPPER(WS-UL-IDX) = WS-CHAR
011900             MOVE WS-UL-LOWER(WS-UL-IDX) TO WS-CHAR
012000     END-SEARCH.
012100*
012200     IF WS-CHAR IS ALPHABETIC-LOWER OR WS-CHAR IS NUMERIC
012300         ADD 1 TO WS-OUT-SUB
012400         MOVE WS-CHAR TO NORM-CHAR(WS-OUT-SUB)
012500         MOVE "N" TO WS-LAST-WAS-SPACE
012600     ELSE
012700         IF NOT LAST-CHAR-SPACE
012800             ADD 1 TO WS-OUT-SUB
012900             MOVE SPACE TO NORM-CHAR(WS-OUT-SUB)
013000             MOVE "Y" TO WS-LAST-WAS-SPACE
013100         END-IF
013200     END-IF.
013300*
013400 0100-EXIT.
013500     EXIT.
