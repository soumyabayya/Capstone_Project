000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISSCORE.
000400 AUTHOR. KEVIN M. PALLAS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/05/88.
000700 DATE-COMPILED. 07/05/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COMPUTES THE PRIMARY COMBINED-SCORE
001400*          FOR ONE CANDIDATE DISEASE AGAINST THE SET OF SYMPTOMS
001500*          MATCHED OUT OF THE PATIENT'S FREE-TEXT INPUT.
001600*
001700*               MATCH-PCT      = MATCHING-CNT / DISEASE-SYMP-CNT
001800*               USER-MATCH-PCT = MATCHING-CNT / MATCHED-SYMP-CNT
001900*               COMBINED-SCORE = (MATCH-PCT * .5)
002000*                              + (USER-MATCH-PCT * .5)
002100*
002200*          CALLED FROM SYMMATCH PARAGRAPH 300-SCORE-RTN, ONCE PER
002300*          CANDIDATE DISEASE THAT HAS A NON-EMPTY SYMPTOM SET.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700******************************************************************
002800*    07/05/88  KMP  ORIGINAL - CHG# HS-5521                      *
002900*    03/11/92  JS   ADDED ZERO-DENOMINATOR GUARD AFTER A 0C7      020497KM
003000*                   ABEND ON A DISEASE WITH A BLANK SYMPTOM LIST  020497KM
003100*                   - CHG# HS-6233                                020497KM
003200*    11/09/98  RHL  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
003300*                   REQUIRED - CHG# HS-7733                      *
003400*    06/30/04  KMP  REWRITTEN FOR THE SYMPTOM-MATCHING ENGINE -   *
003500*                   REPLACES THE OLD LAB/EQUIPMENT COST FORMULA - *
003600*                   CHG# HS-5521                                 *
003700*    05/16/05  TGD  WS-MATCH-PCT/WS-USER-MATCH-PCT WERE THE ONLY   *
003800*                   FIELDS IN THEIR OWN GROUP - MOVED TO           *
003900*                   STANDALONE 77-LEVELS TO MATCH SHOP CONVENTION  *
004000*                   - CHG# HS-5741                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 77  WS-MATCH-PCT                PIC 9(1)V9(4) COMP-3.
005500 77  WS-MATCH-PCT-ALT REDEFINES WS-MATCH-PCT
005600                             PIC X(03).
005700 77  WS-USER-MATCH-PCT           PIC 9(1)V9(4) COMP-3.
005800*
005900 01  WS-SCORE-WEIGHTS.
006000     05  WS-MATCH-WEIGHT         PIC 9V9(4) VALUE 0.5000.
006100     05  WS-USER-WEIGHT          PIC 9V9(4) VALUE 0.5000.
006200*
006300 01  WS-SCORE-WEIGHTS-ALT REDEFINES WS-SCORE-WEIGHTS.
006400     05  FILLER                  PIC X(10).
006500*
006600 LINKAGE SECTION.
006700 01  SCORE-CALC-REC.
006800     05  SCR-MATCHING-COUNT          PIC S9(4) COMP.
006900     05  SCR-DISEASE-SYMPTOM-COUNT   PIC S9(4) COMP.
007000     05  SCR-MATCHED-SYMPTOM-COUNT   PIC S9(4) COMP.
007100     05  SCR-COMBINED-SCORE          PIC 9(1)V9(4).
007200*
007300 01  SCORE-CALC-ALT-VIEW REDEFINES SCORE-CALC-REC.
007400     05  FILLER                  PIC X(12).
007500     05  FILLER                  PIC 9(1)V9(4).
007600*
007700 01  RETURN-CD                      PIC 9(4) COMP.
007800*
007900 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
008000 0000-MAINLINE.
008100     MOVE ZERO TO SCR-COMBINED-SCORE.
008200     MOVE ZERO TO RETURN-CD.
008300*
008400     IF SCR-DISEASE-SYMPTOM-COUNT = ZERO
008500        OR SCR-MATCHED-SYMPTOM-COUNT = ZERO
008600         GOBACK.
008700*
008800     COMPUTE WS-MATCH-PCT ROUNDED =
008900         SCR-MATCHING-COUNT / SCR-DISEASE-SYMPTOM-COUNT.
009000     COMPUTE WS-USER-MATCH-PCT ROUNDED =
009100         SCR-MATCHING-COUNT / SCR-MATCHED-SYMPTOM-COUNT.
009200*
009300     COMPUTE SCR-COMBINED-SCORE ROUNDED =
009400         (WS-MATCH-PCT * WS-MATCH-WEIGHT)
009500       + (WS-USER-MATCH-PCT * WS-USER-WEIGHT).
009600*
009700     GOBACK.
